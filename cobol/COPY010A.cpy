000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DA TABELA DE ADESOES DE
000300*              SEGURADOS (CARGA DO ARQUIVO MESTRE DE ADESAO)
000400* PROGRAMADOR: JOSE ROBERTO - CPD SEGUROS ATLANTICO
000500* DATA.......: 14/03/1983
000600* TAMANHO....: 00199
000700*----------------------------------------------------------------*
000800* COPY010A-COD-SEGURADO   = MATRICULA (USER ID) DO SEGURADO
000900* COPY010A-NOME-COMPLETO  = NOME COMPLETO, CONFORME ARQUIVO
001000* COPY010A-PRIMEIRO-NOME  = PRIMEIRO NOME, DERIVADO NO LER0006A
001100* COPY010A-ULTIMO-NOME    = ULTIMO NOME, DERIVADO NO LER0006A
001200* COPY010A-VERSAO         = VERSAO DA ADESAO (A MAIOR PREVALECE)
001300* COPY010A-SEGURADORA     = NOME DA SEGURADORA, CONFORME ARQUIVO
001400* COPY010A-SLOT-SEGUR     = SLOT DA TABELA COPY011A JA ATRIBUIDO
001500* COPY010A-IND-SEGURADO   = INDICADOR DE SITUACAO DO REGISTRO
001600*----------------------------------------------------------------*
001700* 14/03/83 JRS -------- BOOK ORIGINAL, CARGA DE ADESOES.
001800* 02/07/87 JRS -------- INCLUIDO SLOT DA SEGURADORA (COPY011A).
001900* 19/11/91 MCP -------- INCLUIDO IND-SEGURADO E NOME REDEFINES.
002000* 08/02/99 FHT -------- REVISAO GERAL AMIGAVEL AO ANO 2000.
002100* 23/09/04 ALS -------- AUMENTADO LIMITE DA TABELA PARA 1000.
002200*================================================================*
002300 01  COPY010A-HEADER.
002400     05  COPY010A-COD-BOOK        PIC X(08) VALUE 'COPY010A'.
002500     05  COPY010A-TAM-BOOK        PIC 9(05) VALUE 00199.
002600
002700 01  COPY010A-REGISTRO.
002800     05  COPY010A-QUANT-REG       PIC 9(04) COMP.
002900     05  COPY010A-QTDE-REJEITADOS PIC 9(04) COMP.
003000     05  COPY010A-ADESAO OCCURS 1000 TIMES
003100                         INDEXED BY COPY010A-IDX.
003200         10 COPY010A-COD-SEGURADO     PIC X(20).
003300         10 COPY010A-NOME-COMPLETO    PIC X(40).
003400         10 COPY010A-NOME-REDEF REDEFINES COPY010A-NOME-COMPLETO.
003500            15 COPY010A-NOME-1A-LETRA PIC X(01).
003600            15 FILLER                 PIC X(39).
003700         10 COPY010A-PRIMEIRO-NOME    PIC X(40).
003800         10 COPY010A-ULTIMO-NOME      PIC X(40).
003900         10 COPY010A-VERSAO           PIC 9(04).
004000         10 COPY010A-VERSAO-X REDEFINES COPY010A-VERSAO
004100                                   PIC X(04).
004200         10 COPY010A-SEGURADORA       PIC X(40).
004300         10 COPY010A-SLOT-SEGUR       PIC 9(02).
004400         10 COPY010A-IND-SEGURADO     PIC X(01) VALUE 'V'.
004500            88 COPY010A-SEG-VALIDO            VALUE 'V'.
004600            88 COPY010A-SEG-REJEITADO         VALUE 'R'.
004700         10 FILLER                    PIC X(10).
