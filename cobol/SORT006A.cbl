000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - CPD SEGUROS ATLANTICO
000300* DATA.......: 12/05/1985
000400* DESCRICAO..: CLASSIFICACAO DA TABELA DE ADESOES POR SLOT DE
000500*              SEGURADORA, ULTIMO NOME, PRIMEIRO NOME E VERSAO
000600* NOME.......: SORT006A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    SORT006A.
001000 AUTHOR.        JOSE ROBERTO SILVA.
001100 INSTALLATION.  CPD SEGUROS ATLANTICO.
001200 DATE-WRITTEN.  12/05/1985.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO - CPD SEGUROS ATLANTICO.
001500*----------------------------------------------------------------*
001600*    HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* DATA     PROG  CHAMADO        DESCRICAO
001900* -------- ----  -------------  -------------------------------
002000* 12/05/85 JRS   CPD-85-061     PROGRAMA ORIGINAL - CLASSIFICACAO
002100*                               POR SLOT DE SEGURADORA (BOLHA,
002200*                               SEM USO DO VERBO SORT).
002300* 02/07/87 JRS   CPD-87-033     INCLUIDO ULTIMO NOME E PRIMEIRO
002400*                               NOME COMO 2A E 3A CHAVES.
002500* 19/11/91 MCP   OS-91-0471     INCLUIDA VERSAO (DECRESCENTE)
002600*                               COMO 4A CHAVE, PARA DESEMPATE
002700*                               DETERMINISTICO NO RELATORIO.
002800* 08/02/99 FHT   Y2K-98-007     REVISAO GERAL - NENHUM CAMPO DE
002900*                               ANO NESTE MODULO. CERTIFICADO
003000*                               AMIGAVEL AO ANO 2000.
003100* 23/09/04 ALS   OS-04-0158     TABELA AMPLIADA PARA 1000 (ERA
003200*                               50) - AJUSTADO WRK-TEMP PARA O
003300*                               TAMANHO DA OCORRENCIA DE COPY010A.
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASSE-NUMERICA IS '0' THRU '9'
004000     UPSI-0 ON  STATUS IS WS-UPSI0-LIGADA
004100            OFF STATUS IS WS-UPSI0-DESLIGADA.
004200*================================================================*
004300 DATA DIVISION.
004400 FILE SECTION.
004500 WORKING-STORAGE SECTION.
004600
004700 01  WRK-QTD-REG-ED.
004800     05 WRK-QTD-REG                PIC 9(004) COMP VALUE ZERO.
004900 01  WRK-QTD-REG-X REDEFINES WRK-QTD-REG-ED
005000                                 PIC X(002).
005100 01  WRK-IND1-ED.
005200     05 WRK-IND1                   PIC 9(004) COMP VALUE 1.
005300 01  WRK-IND1-X REDEFINES WRK-IND1-ED
005400                                 PIC X(002).
005500 77  WRK-IND2                     PIC 9(04) COMP VALUE 1.
005600
005700 01  WRK-TEMP                     PIC X(197).
005800
005900 01  WRK-FLAG-TROCA                PIC X(01) VALUE 'N'.
006000     88 WRK-HOUVE-TROCA                   VALUE 'S'.
006100     88 WRK-NAO-HOUVE-TROCA               VALUE 'N'.
006200 01  WRK-FLAG-TROCA-REDEF REDEFINES WRK-FLAG-TROCA
006300                                 PIC X(01).
006400
006500 LINKAGE SECTION.
006600*    TABELA DE ADESOES CARREGADAS DO ARQUIVO MESTRE (ENROLLIN).
006700 COPY COPY010A.
006800
006900*================================================================*
007000 PROCEDURE DIVISION USING COPY010A-REGISTRO.
007100*================================================================*
007200
007300*----------------------------------------------------------------*
007400*    PROCESSAMENTO PRINCIPAL
007500*----------------------------------------------------------------*
007600*> cobol-lint CL002 0000-processar
007700 0000-PROCESSAR                  SECTION.
007800*----------------------------------------------------------------*
007900
008000      MOVE COPY010A-QUANT-REG    TO WRK-QTD-REG
008100      PERFORM 0001-CLASSIFICAR-TAB
008200      GOBACK
008300      .
008400*----------------------------------------------------------------*
008500*> cobol-lint CL002 0000-end
008600 0000-END.                       EXIT.
008700*----------------------------------------------------------------*
008800
008900 0001-CLASSIFICAR-TAB            SECTION.
009000*----------------------------------------------------------------*
009100
009200      IF WRK-QTD-REG              LESS THAN 2
009300         GO TO 0001-END
009400      END-IF
009500
009600      PERFORM 0001A-LACO-EXTERNO
009700                VARYING WRK-IND1 FROM 1 BY 1
009800                UNTIL WRK-IND1 >= WRK-QTD-REG
009900     .
010000*----------------------------------------------------------------*
010100*> cobol-lint CL002 0001-end
010200 0001-END.                       EXIT.
010300*----------------------------------------------------------------*
010400
010500*----------------------------------------------------------------*
010600*    LACO EXTERNO DA BOLHA - UMA PASSADA COMPLETA PELA TABELA
010700*----------------------------------------------------------------*
010800 0001A-LACO-EXTERNO              SECTION.
010900*----------------------------------------------------------------*
011000
011100      SET COPY010A-IDX           TO WRK-IND1
011200      PERFORM 0001B-LACO-INTERNO
011300                VARYING WRK-IND2 FROM 1 BY 1
011400                UNTIL WRK-IND2 > WRK-QTD-REG - WRK-IND1
011500     .
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0001A-end
011800 0001A-END.                      EXIT.
011900*----------------------------------------------------------------*
012000
012100*----------------------------------------------------------------*
012200*    LACO INTERNO DA BOLHA - COMPARA E TROCA SE PRECISO
012300*----------------------------------------------------------------*
012400 0001B-LACO-INTERNO              SECTION.
012500*----------------------------------------------------------------*
012600
012700      PERFORM 0002-COMPARAR-ADJACENTES
012800      IF WRK-HOUVE-TROCA
012900         PERFORM 0003-TROCAR-ADJACENTES
013000      END-IF
013100     .
013200*----------------------------------------------------------------*
013300*> cobol-lint CL002 0001B-end
013400 0001B-END.                      EXIT.
013500*----------------------------------------------------------------*
013600
013700*----------------------------------------------------------------*
013800*    COMPARAR OS REGISTROS WRK-IND2 E WRK-IND2+1 PELA CHAVE
013900*    COMPOSTA (SLOT, ULTIMO NOME, PRIMEIRO NOME, VERSAO DESC)
014000*----------------------------------------------------------------*
014100 0002-COMPARAR-ADJACENTES        SECTION.
014200*----------------------------------------------------------------*
014300
014400      SET WRK-NAO-HOUVE-TROCA    TO TRUE
014500
014600      IF COPY010A-SLOT-SEGUR(WRK-IND2)
014700            GREATER COPY010A-SLOT-SEGUR(WRK-IND2 + 1)
014800         SET WRK-HOUVE-TROCA      TO TRUE
014900      ELSE
015000         IF COPY010A-SLOT-SEGUR(WRK-IND2)
015100               EQUAL COPY010A-SLOT-SEGUR(WRK-IND2 + 1)
015200            IF COPY010A-ULTIMO-NOME(WRK-IND2)
015300                  GREATER COPY010A-ULTIMO-NOME(WRK-IND2 + 1)
015400               SET WRK-HOUVE-TROCA  TO TRUE
015500            ELSE
015600               IF COPY010A-ULTIMO-NOME(WRK-IND2)
015700                     EQUAL COPY010A-ULTIMO-NOME(WRK-IND2 + 1)
015800                  IF COPY010A-PRIMEIRO-NOME(WRK-IND2)
015900                        GREATER
016000                        COPY010A-PRIMEIRO-NOME(WRK-IND2 + 1)
016100                     SET WRK-HOUVE-TROCA TO TRUE
016200                  ELSE
016300                     IF COPY010A-PRIMEIRO-NOME(WRK-IND2)
016400                           EQUAL
016500                           COPY010A-PRIMEIRO-NOME(WRK-IND2 + 1)
016600                        IF COPY010A-VERSAO(WRK-IND2)
016700                              LESS
016800                              COPY010A-VERSAO(WRK-IND2 + 1)
016900                           SET WRK-HOUVE-TROCA TO TRUE
017000                        END-IF
017100                     END-IF
017200                  END-IF
017300               END-IF
017400            END-IF
017500         END-IF
017600      END-IF
017700     .
017800*----------------------------------------------------------------*
017900*> cobol-lint CL002 0002-end
018000 0002-END.                       EXIT.
018100*----------------------------------------------------------------*
018200
018300*----------------------------------------------------------------*
018400*    TROCAR OS REGISTROS WRK-IND2 E WRK-IND2+1 (OCORRENCIA
018500*    COMPLETA, VIA AREA TEMPORARIA)
018600*----------------------------------------------------------------*
018700 0003-TROCAR-ADJACENTES          SECTION.
018800*----------------------------------------------------------------*
018900
019000      MOVE COPY010A-ADESAO(WRK-IND2)       TO WRK-TEMP
019100      MOVE COPY010A-ADESAO(WRK-IND2 + 1)   TO
019200           COPY010A-ADESAO(WRK-IND2)
019300      MOVE WRK-TEMP                         TO
019400           COPY010A-ADESAO(WRK-IND2 + 1)
019500     .
019600*----------------------------------------------------------------*
019700*> cobol-lint CL002 0003-end
019800 0003-END.                       EXIT.
019900*----------------------------------------------------------------*
