000100******************************************************************
000200* PROGRAMADOR: ANTONIO LUIZ - CPD SEGUROS ATLANTICO
000300* DATA.......: 23/09/1986
000400* DESCRICAO..: RELATORIO DE MAPA SLOT X SEGURADORA, COM O TOTAL
000500*              DE ADESOES LIDAS E REJEITADAS NA CARGA
000600* NOME.......: REL006A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    REL006A.
001000 AUTHOR.        ANTONIO LUIZ SANTOS.
001100 INSTALLATION.  CPD SEGUROS ATLANTICO.
001200 DATE-WRITTEN.  23/09/1986.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO - CPD SEGUROS ATLANTICO.
001500*----------------------------------------------------------------*
001600*    HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* DATA     PROG  CHAMADO        DESCRICAO
001900* -------- ----  -------------  -------------------------------
002000* 23/09/86 ALS   OS-86-0092     PROGRAMA ORIGINAL - MAPA SLOT X
002100*                               SEGURADORA, PADRAO DE CABECALHO
002200*                               DO CPD (REL0001A).
002300* 19/11/91 MCP   OS-91-0471     INCLUIDO TOTAL DE LIDAS E
002400*                               REJEITADAS NO RODAPE, JUNTO COM
002500*                               A VERSAO DESC EM SORT006A.
002600* 08/02/99 FHT   Y2K-98-007     REVISAO GERAL - CAMPO DE ANO DO
002700*                               CABECALHO AMPLIADO PARA 4 DIGITOS.
002800*                               CERTIFICADO AMIGAVEL AO ANO 2000.
002900* 11/04/12 FHT   OS-12-0036     INCLUIDO NOME LOGICO DO ARQUIVO
003000*                               CSV DERIVADO DE CADA SEGURADORA
003100*                               NO DETALHE DO MAPA.
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS CLASSE-NUMERICA IS '0' THRU '9'
003800     UPSI-0 ON  STATUS IS WS-UPSI0-LIGADA
003900            OFF STATUS IS WS-UPSI0-DESLIGADA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT REL006A-OUT ASSIGN TO REL006A
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500*================================================================*
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  REL006A-OUT.
005000 01  WRK-REL006A-REGISTRO.
005100     05 WRK-REL006A-STRING        PIC X(100).
005200
005300 WORKING-STORAGE SECTION.
005400
005500 77  WRK-IND-LINHA                 PIC 9(02) COMP VALUE ZERO.
005600 01  WRK-IND-PAGINACAO-ED.
005700     05 WRK-IND-PAGINACAO          PIC 9(002) COMP VALUE 1.
005800 01  WRK-IND-PAGINACAO-X REDEFINES
005900            WRK-IND-PAGINACAO-ED   PIC X(002).
006000 77  WRK-IND1                      PIC 9(02) COMP VALUE 1.
006100
006200 01  WRK-MASC-DATA.
006300     05 WRK-MASC-DATA-DIA          PIC 9(002) VALUE ZEROS.
006400     05 FILLER                     PIC X(001) VALUE '/'.
006500     05 WRK-MASC-DATA-MES          PIC 9(002) VALUE ZEROS.
006600     05 FILLER                     PIC X(001) VALUE '/'.
006700     05 WRK-MASC-DATA-ANO          PIC 9(004) VALUE ZEROS.
006800 01  WRK-MASC-DATA-X REDEFINES WRK-MASC-DATA
006900                                 PIC X(010).
007000
007100 01  WRK-MASC-TIME.
007200     05 WRK-MASC-HORA              PIC 9(002) VALUE ZEROS.
007300     05 FILLER                     PIC X(001) VALUE ':'.
007400     05 WRK-MASC-MIN               PIC 9(002) VALUE ZEROS.
007500 01  WRK-MASC-TIME-X REDEFINES WRK-MASC-TIME
007600                                 PIC X(005).
007700
007800 01  WRK-REL006A-LINHA.
007900     03 FILLER                     PIC X(80) VALUE
008000        "**-------------------------------------------------------
008100-        "----------------------**".
008200 01  WRK-REL006A-LINHA-BRANCO      PIC X(80) VALUE SPACES.
008300
008400 01  WRK-REL006A-CAB1.
008500     03 FILLER                     PIC X(67) VALUE
008600        "** REL006A                CPD SEGUROS ATLANTICO
008700-        "        ".
008800     03 WRK-REL006A-CAB1-DATA      PIC X(10) VALUE SPACES.
008900     03 FILLER                     PIC X(03) VALUE " **".
009000
009100 01  WRK-REL006A-CAB2.
009200     03 FILLER                     PIC X(08) VALUE
009300        "** PAG: ".
009400     03 WRK-REL006A-PAG            PIC 9(02) VALUE ZEROS.
009500     03 FILLER                     PIC X(52) VALUE
009600        "          MAPA SLOT FISICO X SEGURADORA
009700-        "     ".
009800     03 WRK-REL006A-HORA           PIC X(05) VALUE SPACES.
009900     03 FILLER                     PIC X(13) VALUE "          **".
010000
010100 01  WRK-REL006A-DET1.
010200     03 FILLER                     PIC X(07) VALUE "SLOT : ".
010300     03 WRK-REL006A-SLOT           PIC 9(02) VALUE ZEROS.
010400     03 FILLER                     PIC X(14) VALUE
010500        " - SEGURADORA: ".
010600     03 WRK-REL006A-SEGURADORA     PIC X(40) VALUE SPACES.
010700
010800 01  WRK-REL006A-DET2.
010900     03 FILLER                     PIC X(14) VALUE "  ARQUIVO: ".
011000     03 WRK-REL006A-ARQUIVO        PIC X(60) VALUE SPACES.
011100     03 FILLER                     PIC X(06) VALUE SPACES.
011200
011300 01  WRK-REL006A-DET3.
011400     03 FILLER                     PIC X(18) VALUE
011500        "  QTDE DE ADESOES: ".
011600     03 WRK-REL006A-QTDE-REG       PIC ZZZ9 VALUE ZEROS.
011700     03 FILLER                     PIC X(58) VALUE SPACES.
011800
011900 01  WRK-REL006A-RODAPE.
012000     03 FILLER                     PIC X(20) VALUE
012100        "** TOTAL LIDAS: ".
012200     03 WRK-REL006A-TOT-LIDAS      PIC ZZZ9 VALUE ZEROS.
012300     03 FILLER                     PIC X(17) VALUE
012400        "  REJEITADAS: ".
012500     03 WRK-REL006A-TOT-REJ        PIC ZZZ9 VALUE ZEROS.
012600     03 FILLER                     PIC X(39) VALUE SPACES.
012700
012800*    DEFINICAO DE DATA E HORA DO SISTEMA.
012900 COPY COD001A.
013000
013100 LINKAGE SECTION.
013200*    TABELA DE ADESOES CARREGADAS DO ARQUIVO MESTRE (ENROLLIN).
013300 COPY COPY010A.
013400*    TABELA DE SLOTS DE SEGURADORA (DE-PARA PARA O REL006A).
013500 COPY COPY011A.
013600
013700*================================================================*
013800 PROCEDURE DIVISION USING COD001A-REGISTRO
013900                           COPY010A-REGISTRO
014000                           COPY011A-REGISTRO.
014100*================================================================*
014200
014300*----------------------------------------------------------------*
014400*    PROCESSAMENTO PRINCIPAL
014500*----------------------------------------------------------------*
014600*> cobol-lint CL002 0000-processar
014700 0000-PROCESSAR                  SECTION.
014800*----------------------------------------------------------------*
014900
015000      PERFORM 0001-ABRE-ARQUIVO
015100      PERFORM 0002-GERAR-CABECALHO
015200      PERFORM 0003-GERAR-DETALHE
015300                 UNTIL WRK-IND1 GREATER COPY011A-QTDE-SLOTS-USO
015400      PERFORM 0004-GERAR-RODAPE
015500      PERFORM 0005-FECHA-ARQUIVO
015600      GOBACK
015700      .
015800*----------------------------------------------------------------*
015900*> cobol-lint CL002 0000-end
016000 0000-END.                       EXIT.
016100*----------------------------------------------------------------*
016200
016300*----------------------------------------------------------------*
016400*    ABERTURA DE ARQUIVO
016500*----------------------------------------------------------------*
016600 0001-ABRE-ARQUIVO               SECTION.
016700*----------------------------------------------------------------*
016800
016900      OPEN OUTPUT REL006A-OUT
017000     .
017100*----------------------------------------------------------------*
017200*> cobol-lint CL002 0001-end
017300 0001-END.                       EXIT.
017400*----------------------------------------------------------------*
017500
017600*----------------------------------------------------------------*
017700*    GERAR CABECALHO DO RELATORIO
017800*----------------------------------------------------------------*
017900 0002-GERAR-CABECALHO            SECTION.
018000*----------------------------------------------------------------*
018100
018200      MOVE COD001A-DATA-ANO     TO WRK-MASC-DATA-ANO
018300      MOVE COD001A-DATA-MES     TO WRK-MASC-DATA-MES
018400      MOVE COD001A-DATA-DIA     TO WRK-MASC-DATA-DIA
018500      MOVE COD001A-HORA         TO WRK-MASC-HORA
018600      MOVE COD001A-MINUTO       TO WRK-MASC-MIN
018700
018800      MOVE WRK-REL006A-LINHA    TO WRK-REL006A-STRING
018900      WRITE WRK-REL006A-REGISTRO
019000
019100      MOVE WRK-IND-PAGINACAO    TO WRK-REL006A-PAG
019200      MOVE WRK-MASC-DATA        TO WRK-REL006A-CAB1-DATA
019300      MOVE WRK-REL006A-CAB1     TO WRK-REL006A-STRING
019400      WRITE WRK-REL006A-REGISTRO
019500
019600      MOVE WRK-MASC-TIME        TO WRK-REL006A-HORA
019700      MOVE WRK-REL006A-CAB2     TO WRK-REL006A-STRING
019800      WRITE WRK-REL006A-REGISTRO
019900
020000      MOVE WRK-REL006A-LINHA    TO WRK-REL006A-STRING
020100      WRITE WRK-REL006A-REGISTRO
020200
020300      ADD 04                    TO WRK-IND-LINHA
020400     .
020500*----------------------------------------------------------------*
020600*> cobol-lint CL002 0002-end
020700 0002-END.                       EXIT.
020800*----------------------------------------------------------------*
020900
021000*----------------------------------------------------------------*
021100*    GERAR DETALHE DO MAPA (UM SLOT POR VEZ)
021200*----------------------------------------------------------------*
021300 0003-GERAR-DETALHE              SECTION.
021400*----------------------------------------------------------------*
021500
021600      IF WRK-IND-LINHA          GREATER 12
021700         MOVE ZEROS             TO WRK-IND-LINHA
021800         ADD 1                  TO WRK-IND-PAGINACAO
021900         MOVE WRK-REL006A-LINHA-BRANCO TO WRK-REL006A-STRING
022000         WRITE WRK-REL006A-REGISTRO
022100         PERFORM 0002-GERAR-CABECALHO
022200      END-IF
022300
022400      SET COPY011A-IDX          TO WRK-IND1
022500      MOVE COPY011A-SLOT-NRO(COPY011A-IDX) TO WRK-REL006A-SLOT
022600      MOVE COPY011A-SEGURADORA(COPY011A-IDX)
022700                                TO WRK-REL006A-SEGURADORA
022800      MOVE WRK-REL006A-DET1     TO WRK-REL006A-STRING
022900      WRITE WRK-REL006A-REGISTRO
023000
023100      MOVE COPY011A-NOME-ARQUIVO(COPY011A-IDX)
023200                                TO WRK-REL006A-ARQUIVO
023300      MOVE WRK-REL006A-DET2     TO WRK-REL006A-STRING
023400      WRITE WRK-REL006A-REGISTRO
023500
023600      MOVE COPY011A-QTDE-REG(COPY011A-IDX)
023700                                TO WRK-REL006A-QTDE-REG
023800      MOVE WRK-REL006A-DET3     TO WRK-REL006A-STRING
023900      WRITE WRK-REL006A-REGISTRO
024000
024100      ADD 1                     TO WRK-IND1
024200      ADD 03                    TO WRK-IND-LINHA
024300     .
024400*----------------------------------------------------------------*
024500*> cobol-lint CL002 0003-end
024600 0003-END.                       EXIT.
024700*----------------------------------------------------------------*
024800
024900*----------------------------------------------------------------*
025000*    GERAR RODAPE COM OS TOTAIS INFORMATIVOS DA CARGA
025100*----------------------------------------------------------------*
025200 0004-GERAR-RODAPE               SECTION.
025300*----------------------------------------------------------------*
025400
025500      MOVE WRK-REL006A-LINHA    TO WRK-REL006A-STRING
025600      WRITE WRK-REL006A-REGISTRO
025700
025800      MOVE COPY010A-QUANT-REG   TO WRK-REL006A-TOT-LIDAS
025900      MOVE COPY010A-QTDE-REJEITADOS
026000                                TO WRK-REL006A-TOT-REJ
026100      MOVE WRK-REL006A-RODAPE   TO WRK-REL006A-STRING
026200      WRITE WRK-REL006A-REGISTRO
026300
026400      MOVE WRK-REL006A-LINHA    TO WRK-REL006A-STRING
026500      WRITE WRK-REL006A-REGISTRO
026600     .
026700*----------------------------------------------------------------*
026800*> cobol-lint CL002 0004-end
026900 0004-END.                       EXIT.
027000*----------------------------------------------------------------*
027100
027200*----------------------------------------------------------------*
027300*    FECHAR O ARQUIVO DO RELATORIO
027400*----------------------------------------------------------------*
027500 0005-FECHA-ARQUIVO              SECTION.
027600*----------------------------------------------------------------*
027700
027800      CLOSE REL006A-OUT
027900      DISPLAY 'REL006A - MAPA SLOT X SEGURADORA GERADO COM '
028000              'SUCESSO'
028100     .
028200*----------------------------------------------------------------*
028300*> cobol-lint CL002 0005-end
028400 0005-END.                       EXIT.
028500*----------------------------------------------------------------*
