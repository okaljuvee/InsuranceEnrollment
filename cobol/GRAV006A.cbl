000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - CPD SEGUROS ATLANTICO
000300* DATA.......: 12/05/1985
000400* DESCRICAO..: GRAVACAO DOS ARQUIVOS DE SAIDA, UM POR SLOT DE
000500*              SEGURADORA (QUEBRA DE CONTROLE POR SLOT-SEGUR NA
000600*              TABELA JA CLASSIFICADA PELO SORT006A)
000700* NOME.......: GRAV006A
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    GRAV006A.
001100 AUTHOR.        JOSE ROBERTO SILVA.
001200 INSTALLATION.  CPD SEGUROS ATLANTICO.
001300 DATE-WRITTEN.  12/05/1985.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - CPD SEGUROS ATLANTICO.
001600*----------------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* DATA     PROG  CHAMADO        DESCRICAO
002000* -------- ----  -------------  -------------------------------
002100* 12/05/85 JRS   CPD-85-061     PROGRAMA ORIGINAL - GRAVACAO DE
002200*                               UM UNICO ARQUIVO DE SAIDA POR
002300*                               SEGURADORA, CORTE MANUAL.
002400* 02/07/87 JRS   CPD-87-033     SUBSTITUIDO O CORTE MANUAL POR
002500*                               QUEBRA DE CONTROLE AUTOMATICA NO
002600*                               SLOT-SEGUR (TABELA JA VEM
002700*                               CLASSIFICADA DO SORT006A).
002800*                               10 ARQUIVOS FISICOS FIXOS
002900*                               (SEGUR01 A SEGUR10) - O COBOL
003000*                               NAO ABRE ARQUIVO COM NOME
003100*                               VARIAVEL EM TEMPO DE EXECUCAO.
003200* 19/11/91 MCP   OS-91-0471     RETIRADA LINHA DE TOTAL DO FIM
003300*                               DE CADA ARQUIVO - A REGRA DE
003400*                               NEGOCIO NAO PREVE TRAILER.
003500* 08/02/99 FHT   Y2K-98-007     REVISAO GERAL - NENHUM CAMPO DE
003600*                               ANO NESTE MODULO. CERTIFICADO
003700*                               AMIGAVEL AO ANO 2000.
003800* 23/09/04 ALS   OS-04-0158     TABELA AMPLIADA PARA 1000.
003900* 09/08/26 RPS   OS-26-0073     INCLUIDA GRAVACAO DA LINHA DE
004000*                               CABECALHO EM CADA ARQUIVO DE
004100*                               SAIDA - FALTAVA NO LAYOUT
004200*                               ORIGINAL. CORRIGIDA EDICAO DA
004300*                               VERSAO NO DETALHE (ESTAVA COM
004400*                               BRANCOS A ESQUERDA, PIC Z).
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASSE-NUMERICA IS '0' THRU '9'
005100     UPSI-0 ON  STATUS IS WS-UPSI0-LIGADA
005200            OFF STATUS IS WS-UPSI0-DESLIGADA.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SEGUR01-FILE ASSIGN TO SEGUR01
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT SEGUR02-FILE ASSIGN TO SEGUR02
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT SEGUR03-FILE ASSIGN TO SEGUR03
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT SEGUR04-FILE ASSIGN TO SEGUR04
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT SEGUR05-FILE ASSIGN TO SEGUR05
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT SEGUR06-FILE ASSIGN TO SEGUR06
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT SEGUR07-FILE ASSIGN TO SEGUR07
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT SEGUR08-FILE ASSIGN TO SEGUR08
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT SEGUR09-FILE ASSIGN TO SEGUR09
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT SEGUR10-FILE ASSIGN TO SEGUR10
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600*================================================================*
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  SEGUR01-FILE.
008100 01  REG-SEGUR01                  PIC X(130).
008200 FD  SEGUR02-FILE.
008300 01  REG-SEGUR02                  PIC X(130).
008400 FD  SEGUR03-FILE.
008500 01  REG-SEGUR03                  PIC X(130).
008600 FD  SEGUR04-FILE.
008700 01  REG-SEGUR04                  PIC X(130).
008800 FD  SEGUR05-FILE.
008900 01  REG-SEGUR05                  PIC X(130).
009000 FD  SEGUR06-FILE.
009100 01  REG-SEGUR06                  PIC X(130).
009200 FD  SEGUR07-FILE.
009300 01  REG-SEGUR07                  PIC X(130).
009400 FD  SEGUR08-FILE.
009500 01  REG-SEGUR08                  PIC X(130).
009600 FD  SEGUR09-FILE.
009700 01  REG-SEGUR09                  PIC X(130).
009800 FD  SEGUR10-FILE.
009900 01  REG-SEGUR10                  PIC X(130).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 77  WRK-IND1                     PIC 9(04) COMP VALUE 1.
010400 77  WRK-SLOT-ATUAL                PIC 9(02) COMP VALUE ZERO.
010500
010600 01  WRK-SLOT-ATUAL-X REDEFINES WRK-SLOT-ATUAL
010700                                 PIC 9(02).
010800
010900 01  WRK-QTDE-GRAVADAS-ED.
011000     05 WRK-QTDE-GRAVADAS          PIC 9(004) COMP VALUE ZERO.
011100 01  WRK-QTDE-GRAVADAS-X REDEFINES WRK-QTDE-GRAVADAS-ED
011200                                 PIC X(002).
011300
011400 01  WRK-LINHA-CABECALHO           PIC X(130) VALUE
011500     'user_id,name,version,insurance_company'.
011600
011700 01  WRK-LINHA-SAIDA               PIC X(130).
011800 01  WRK-LINHA-SAIDA-REDEF REDEFINES WRK-LINHA-SAIDA.
011900     05 FILLER                     PIC X(65).
012000     05 FILLER                     PIC X(65).
012100
012200 LINKAGE SECTION.
012300*    TABELA DE ADESOES, JA CLASSIFICADA POR SLOT (SORT006A).
012400 COPY COPY010A.
012500*    TABELA DE SLOTS DE SEGURADORA (DE-PARA PARA O REL006A).
012600 COPY COPY011A.
012700
012800*================================================================*
012900 PROCEDURE DIVISION USING COPY010A-REGISTRO COPY011A-REGISTRO.
013000*================================================================*
013100
013200*----------------------------------------------------------------*
013300*    PROCESSAMENTO PRINCIPAL - QUEBRA DE CONTROLE POR SLOT
013400*----------------------------------------------------------------*
013500*> cobol-lint CL002 0000-processar
013600 0000-PROCESSAR                  SECTION.
013700*----------------------------------------------------------------*
013800
013900      MOVE ZERO                   TO WRK-SLOT-ATUAL
014000
014100      PERFORM 0000A-LACO-DETALHE
014200                VARYING WRK-IND1 FROM 1 BY 1
014300                UNTIL WRK-IND1 GREATER COPY010A-QUANT-REG
014400
014500      IF WRK-SLOT-ATUAL            GREATER ZERO
014600         PERFORM 0002-FECHAR-SLOT-ATUAL
014700      END-IF
014800
014900      DISPLAY 'GRAV006A - GRAVACAO CONCLUIDA - REGISTROS '
015000              'GRAVADOS: ' WRK-QTDE-GRAVADAS-X
015100      GOBACK
015200      .
015300*----------------------------------------------------------------*
015400*> cobol-lint CL002 0000-end
015500 0000-END.                       EXIT.
015600*----------------------------------------------------------------*
015700
015800*----------------------------------------------------------------*
015900*    LACO DE DETALHE - UM REGISTRO POR ITERACAO, ABRINDO/FECHANDO
016000*    O ARQUIVO FISICO DO SLOT QUANDO HOUVER MUDANCA DE SLOT
016100*----------------------------------------------------------------*
016200 0000A-LACO-DETALHE              SECTION.
016300*----------------------------------------------------------------*
016400
016500      SET COPY010A-IDX            TO WRK-IND1
016600      IF COPY010A-SLOT-SEGUR(COPY010A-IDX)
016700            NOT EQUAL WRK-SLOT-ATUAL
016800         IF WRK-SLOT-ATUAL        GREATER ZERO
016900            PERFORM 0002-FECHAR-SLOT-ATUAL
017000         END-IF
017100         MOVE COPY010A-SLOT-SEGUR(COPY010A-IDX)
017200                                  TO WRK-SLOT-ATUAL
017300         PERFORM 0001-ABRIR-SLOT-ATUAL
017400      END-IF
017500      PERFORM 0003-GRAVAR-DETALHE
017600     .
017700*----------------------------------------------------------------*
017800*> cobol-lint CL002 0000A-end
017900 0000A-END.                      EXIT.
018000*----------------------------------------------------------------*
018100
018200*----------------------------------------------------------------*
018300*    ABRIR O ARQUIVO FISICO CORRESPONDENTE AO SLOT ATUAL
018400*----------------------------------------------------------------*
018500 0001-ABRIR-SLOT-ATUAL           SECTION.
018600*----------------------------------------------------------------*
018700
018800      EVALUATE WRK-SLOT-ATUAL
018900         WHEN 01  OPEN OUTPUT SEGUR01-FILE
019000                  WRITE REG-SEGUR01 FROM WRK-LINHA-CABECALHO
019100         WHEN 02  OPEN OUTPUT SEGUR02-FILE
019200                  WRITE REG-SEGUR02 FROM WRK-LINHA-CABECALHO
019300         WHEN 03  OPEN OUTPUT SEGUR03-FILE
019400                  WRITE REG-SEGUR03 FROM WRK-LINHA-CABECALHO
019500         WHEN 04  OPEN OUTPUT SEGUR04-FILE
019600                  WRITE REG-SEGUR04 FROM WRK-LINHA-CABECALHO
019700         WHEN 05  OPEN OUTPUT SEGUR05-FILE
019800                  WRITE REG-SEGUR05 FROM WRK-LINHA-CABECALHO
019900         WHEN 06  OPEN OUTPUT SEGUR06-FILE
020000                  WRITE REG-SEGUR06 FROM WRK-LINHA-CABECALHO
020100         WHEN 07  OPEN OUTPUT SEGUR07-FILE
020200                  WRITE REG-SEGUR07 FROM WRK-LINHA-CABECALHO
020300         WHEN 08  OPEN OUTPUT SEGUR08-FILE
020400                  WRITE REG-SEGUR08 FROM WRK-LINHA-CABECALHO
020500         WHEN 09  OPEN OUTPUT SEGUR09-FILE
020600                  WRITE REG-SEGUR09 FROM WRK-LINHA-CABECALHO
020700         WHEN 10  OPEN OUTPUT SEGUR10-FILE
020800                  WRITE REG-SEGUR10 FROM WRK-LINHA-CABECALHO
020900         WHEN OTHER
021000            DISPLAY 'GRAV006A - SLOT INVALIDO NA ABERTURA: '
021100                    WRK-SLOT-ATUAL
021200      END-EVALUATE
021300     .
021400*----------------------------------------------------------------*
021500*> cobol-lint CL002 0001-end
021600 0001-END.                       EXIT.
021700*----------------------------------------------------------------*
021800
021900*----------------------------------------------------------------*
022000*    FECHAR O ARQUIVO FISICO DO SLOT QUE ACABOU DE TERMINAR
022100*    (SEM LINHA DE TOTAL - REGRA DE NEGOCIO NAO PREVE TRAILER)
022200*----------------------------------------------------------------*
022300 0002-FECHAR-SLOT-ATUAL          SECTION.
022400*----------------------------------------------------------------*
022500
022600      EVALUATE WRK-SLOT-ATUAL
022700         WHEN 01  CLOSE SEGUR01-FILE
022800         WHEN 02  CLOSE SEGUR02-FILE
022900         WHEN 03  CLOSE SEGUR03-FILE
023000         WHEN 04  CLOSE SEGUR04-FILE
023100         WHEN 05  CLOSE SEGUR05-FILE
023200         WHEN 06  CLOSE SEGUR06-FILE
023300         WHEN 07  CLOSE SEGUR07-FILE
023400         WHEN 08  CLOSE SEGUR08-FILE
023500         WHEN 09  CLOSE SEGUR09-FILE
023600         WHEN 10  CLOSE SEGUR10-FILE
023700         WHEN OTHER
023800            DISPLAY 'GRAV006A - SLOT INVALIDO NO FECHAMENTO: '
023900                    WRK-SLOT-ATUAL
024000      END-EVALUATE
024100     .
024200*----------------------------------------------------------------*
024300*> cobol-lint CL002 0002-end
024400 0002-END.                       EXIT.
024500*----------------------------------------------------------------*
024600
024700*----------------------------------------------------------------*
024800*    MONTAR E GRAVAR A LINHA DE DETALHE NO ARQUIVO DO SLOT
024900*    ATUAL (MATRICULA, NOME COMPLETO, VERSAO, SEGURADORA)
025000*----------------------------------------------------------------*
025100 0003-GRAVAR-DETALHE             SECTION.
025200*----------------------------------------------------------------*
025300
025400      MOVE SPACES                 TO WRK-LINHA-SAIDA
025500
025600      STRING COPY010A-COD-SEGURADO(COPY010A-IDX)  DELIMITED BY
025700                 SPACE
025800             ','                                 DELIMITED BY
025900                 SIZE
026000             COPY010A-NOME-COMPLETO(COPY010A-IDX) DELIMITED BY
026100                 SPACE
026200             ','                                 DELIMITED BY
026300                 SIZE
026400             COPY010A-VERSAO-X(COPY010A-IDX)      DELIMITED BY
026500                 SIZE
026600             ','                                 DELIMITED BY
026700                 SIZE
026800             COPY010A-SEGURADORA(COPY010A-IDX)    DELIMITED BY
026900                 SPACE
027000             INTO WRK-LINHA-SAIDA
027100      END-STRING
027200
027300      ADD 1                        TO WRK-QTDE-GRAVADAS
027400
027500      EVALUATE WRK-SLOT-ATUAL
027600         WHEN 01  WRITE REG-SEGUR01  FROM WRK-LINHA-SAIDA
027700         WHEN 02  WRITE REG-SEGUR02  FROM WRK-LINHA-SAIDA
027800         WHEN 03  WRITE REG-SEGUR03  FROM WRK-LINHA-SAIDA
027900         WHEN 04  WRITE REG-SEGUR04  FROM WRK-LINHA-SAIDA
028000         WHEN 05  WRITE REG-SEGUR05  FROM WRK-LINHA-SAIDA
028100         WHEN 06  WRITE REG-SEGUR06  FROM WRK-LINHA-SAIDA
028200         WHEN 07  WRITE REG-SEGUR07  FROM WRK-LINHA-SAIDA
028300         WHEN 08  WRITE REG-SEGUR08  FROM WRK-LINHA-SAIDA
028400         WHEN 09  WRITE REG-SEGUR09  FROM WRK-LINHA-SAIDA
028500         WHEN 10  WRITE REG-SEGUR10  FROM WRK-LINHA-SAIDA
028600         WHEN OTHER
028700            DISPLAY 'GRAV006A - SLOT INVALIDO NA GRAVACAO: '
028800                    WRK-SLOT-ATUAL
028900      END-EVALUATE
029000*----------------------------------------------------------------*
029100*> cobol-lint CL002 0003-end
029200 0003-END.                       EXIT.
029300*----------------------------------------------------------------*
