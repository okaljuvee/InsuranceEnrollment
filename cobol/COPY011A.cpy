000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DA TABELA DE SLOTS DE
000300*              SEGURADORA (DE-PARA SLOT FISICO X SEGURADORA)
000400* PROGRAMADOR: JOSE ROBERTO - CPD SEGUROS ATLANTICO
000500* DATA.......: 02/07/1987
000600* TAMANHO....: 00114
000700*----------------------------------------------------------------*
000800* COPY011A-SLOT-NRO       = NUMERO DO SLOT (01 A 10), 1 POR
000900*                           ARQUIVO DE SAIDA FISICO SEGURNN
001000* COPY011A-SEGURADORA     = NOME DA SEGURADORA OCUPANTE DO SLOT
001100* COPY011A-QTDE-REG       = QTDE DE REGISTROS GRAVADOS NO SLOT
001200* COPY011A-NOME-ARQUIVO   = NOME LOGICO DO ARQUIVO CSV DERIVADO
001300*                           (PARA O RELATORIO DE-PARA - REL006A)
001400* COPY011A-IND-SLOT       = INDICADOR DE OCUPACAO DO SLOT
001500*----------------------------------------------------------------*
001600* 02/07/87 JRS -------- BOOK ORIGINAL, 10 SLOTS DE SEGURADORA.
001700* 19/11/91 MCP -------- INCLUIDO IND-SLOT (OCUPADO/LIVRE).
001800* 08/02/99 FHT -------- REVISAO GERAL AMIGAVEL AO ANO 2000.
001900*================================================================*
002000 01  COPY011A-HEADER.
002100     05  COPY011A-COD-BOOK        PIC X(08) VALUE 'COPY011A'.
002200     05  COPY011A-TAM-BOOK        PIC 9(05) VALUE 00114.
002300
002400 01  COPY011A-REGISTRO.
002500     05  COPY011A-QTDE-SLOTS-USO  PIC 9(02) COMP.
002600     05  COPY011A-SLOT OCCURS 10 TIMES
002700                       INDEXED BY COPY011A-IDX.
002800         10 COPY011A-SLOT-NRO        PIC 9(02).
002900         10 COPY011A-SLOT-NRO-REDEF  REDEFINES
003000            COPY011A-SLOT-NRO        PIC X(02).
003100         10 COPY011A-SEGURADORA      PIC X(40).
003200         10 COPY011A-QTDE-REG        PIC 9(04).
003300         10 COPY011A-NOME-ARQUIVO    PIC X(60).
003320         10 COPY011A-QTDE-REG-REDEF  REDEFINES
003340            COPY011A-QTDE-REG        PIC X(04).
003400         10 COPY011A-IND-SLOT        PIC X(01) VALUE 'L'.
003500            88 COPY011A-SLOT-LIVRE          VALUE 'L'.
003600            88 COPY011A-SLOT-OCUPADO        VALUE 'O'.
003700         10 FILLER                   PIC X(08).
