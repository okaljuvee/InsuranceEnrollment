000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - CPD SEGUROS ATLANTICO
000300* DATA.......: 19/11/1991
000400* DESCRICAO..: VALIDACAO DE BALANCEAMENTO DE PARENTESES EM
000500*              LINHAS DE TEXTO (PARENIN/PARENOUT), VIA PILHA
000600*              EM TABELA (SEM USO DO VERBO SORT)
000700* NOME.......: VALPAR01
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    VALPAR01.
001100 AUTHOR.        MARIA DO CARMO PEREIRA.
001200 INSTALLATION.  CPD SEGUROS ATLANTICO.
001300 DATE-WRITTEN.  19/11/1991.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - CPD SEGUROS ATLANTICO.
001600*----------------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* DATA     PROG  CHAMADO        DESCRICAO
002000* -------- ----  -------------  -------------------------------
002100* 19/11/91 MCP   OS-91-0472     PROGRAMA ORIGINAL - UTILITARIO
002200*                               AVULSO DE VALIDACAO DE FORMULAS
002300*                               COM PARENTESES DIGITADAS PELOS
002400*                               ANALISTAS DE SISTEMA DO CPD.
002500* 08/02/99 FHT   Y2K-98-007     REVISAO GERAL - NENHUM CAMPO DE
002600*                               ANO NESTE MODULO. CERTIFICADO
002700*                               AMIGAVEL AO ANO 2000.
002800* 23/09/04 ALS   OS-04-0158     PILHA EM TABELA (OCCURS 100)
002900*                               SUBSTITUIU O CONTADOR SIMPLES
003000*                               USADO ANTES - PERMITE DETECTAR
003100*                               CORRETAMENTE O ABRE/FECHA FORA
003200*                               DE ORDEM (ANTES SO CONTAVA).
003300* 14/06/07 ALS   OS-07-0093     PASSOU A LER PARENIN/GRAVAR
003400*                               PARENOUT EM LOTE, EM VEZ DE UMA
003500*                               UNICA LINHA VIA ACCEPT NA TELA.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASSE-NUMERICA IS '0' THRU '9'
004200     UPSI-0 ON  STATUS IS WS-UPSI0-LIGADA
004300            OFF STATUS IS WS-UPSI0-DESLIGADA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PARENIN-FILE ASSIGN TO PARENIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS WS-STATUS-PARENIN.
005000     SELECT PARENOUT-FILE ASSIGN TO PARENOUT
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200*================================================================*
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  PARENIN-FILE.
005700 01  REG-PARENIN                  PIC X(100).
005800
005900 FD  PARENOUT-FILE.
006000 01  REG-PARENOUT                 PIC X(120).
006100
006200 WORKING-STORAGE SECTION.
006300
006400 77  WS-STATUS-PARENIN        PIC X(02) VALUE SPACES.
006500 77  WRK-TOPO-PILHA           PIC 9(03) COMP VALUE ZERO.
006600 77  WRK-QTD-LINHAS           PIC 9(04) COMP VALUE ZERO.
006700
006800 01  WRK-FLAG-FIM-ARQUIVO          PIC X(01) VALUE 'N'.
006900     88 WRK-FIM-ARQUIVO                   VALUE 'S'.
007000     88 WRK-NAO-FIM-ARQUIVO               VALUE 'N'.
007100
007200 01  WRK-PILHA-PARENTESES          PIC X(01)
007300                                 OCCURS 100 TIMES
007400                                 INDEXED BY WRK-IDX-PILHA.
007500
007600 01  WRK-IND-SCAN                  PIC 9(03) COMP.
007700 01  WRK-IND-SCAN-X REDEFINES WRK-IND-SCAN
007800                                 PIC X(03).
007900
008000 01  WRK-CARACTER-ATUAL            PIC X(01) VALUE SPACE.
008100
008200 01  WRK-FLAG-BALANCEADO           PIC X(01) VALUE 'S'.
008300     88 WRK-STRING-BALANCEADA             VALUE 'S'.
008400     88 WRK-STRING-DESBALANCEADA          VALUE 'N'.
008500
008600 01  WRK-RESULTADO-TEXTO.
008700     05 WRK-RESULTADO-BALANCEADA       PIC X(12) VALUE
008800                                 'BALANCED'.
008900     05 WRK-RESULTADO-DESBALANCEADA    PIC X(12) VALUE
009000                                 'NOT BALANCED'.
009100 01  WRK-RESULTADO-REDEF REDEFINES WRK-RESULTADO-TEXTO
009200                                 PIC X(24).
009300
009400 01  WRK-LINHA-SAIDA                PIC X(120).
009500 01  WRK-LINHA-SAIDA-REDEF REDEFINES WRK-LINHA-SAIDA.
009600     05 FILLER                         PIC X(100).
009700     05 FILLER                         PIC X(020).
009800
009900*================================================================*
010000 PROCEDURE DIVISION.
010100*================================================================*
010200
010300*----------------------------------------------------------------*
010400*    PROCESSAMENTO PRINCIPAL
010500*----------------------------------------------------------------*
010600*> cobol-lint CL002 0000-processar
010700 0000-PROCESSAR                  SECTION.
010800*----------------------------------------------------------------*
010900
011000      OPEN INPUT  PARENIN-FILE
011100      OPEN OUTPUT PARENOUT-FILE
011200
011300      IF WS-STATUS-PARENIN        NOT EQUAL '00'
011400         DISPLAY 'VALPAR01 - PARENIN NAO PODE SER ABERTO - '
011500                 'FILE STATUS ' WS-STATUS-PARENIN
011600      ELSE
011700         PERFORM 0001-LER-PROXIMO
011800         PERFORM 0002-PROCESSAR-LINHA
011900                    UNTIL WRK-FIM-ARQUIVO
012000      END-IF
012100
012200      CLOSE PARENIN-FILE
012300      CLOSE PARENOUT-FILE
012400
012500      DISPLAY 'VALPAR01 - LINHAS PROCESSADAS: ' WRK-QTD-LINHAS
012600      GOBACK
012700      .
012800*----------------------------------------------------------------*
012900*> cobol-lint CL002 0000-end
013000 0000-END.                       EXIT.
013100*----------------------------------------------------------------*
013200
013300*----------------------------------------------------------------*
013400*    LER A PROXIMA LINHA DO ARQUIVO PARENIN
013500*----------------------------------------------------------------*
013600 0001-LER-PROXIMO                SECTION.
013700*----------------------------------------------------------------*
013800
013900      READ PARENIN-FILE
014000          AT END
014100              SET WRK-FIM-ARQUIVO     TO TRUE
014200          NOT AT END
014300              ADD 1                   TO WRK-QTD-LINHAS
014400      END-READ
014500     .
014600*----------------------------------------------------------------*
014700*> cobol-lint CL002 0001-end
014800 0001-END.                       EXIT.
014900*----------------------------------------------------------------*
015000
015100*----------------------------------------------------------------*
015200*    VARRER A LINHA CORRENTE, MANTENDO A PILHA DE PARENTESES
015300*    ABERTOS, E GRAVAR O RESULTADO EM PARENOUT
015400*----------------------------------------------------------------*
015500 0002-PROCESSAR-LINHA            SECTION.
015600*----------------------------------------------------------------*
015700
015800      MOVE ZERO                  TO WRK-TOPO-PILHA
015900      SET WRK-STRING-BALANCEADA  TO TRUE
016000
016100      PERFORM 0002A-VARRER-CARACTER
016200                VARYING WRK-IND-SCAN FROM 1 BY 1
016300                UNTIL WRK-IND-SCAN GREATER 100
016400                   OR WRK-STRING-DESBALANCEADA
016500
016600      IF WRK-STRING-BALANCEADA
016700         AND WRK-TOPO-PILHA       NOT EQUAL ZERO
016800*           SOBRARAM ABRE-PARENTESES SEM FECHAR NA PILHA
016900         SET WRK-STRING-DESBALANCEADA TO TRUE
017000      END-IF
017100
017200      PERFORM 0005-GRAVAR-RESULTADO
017300      PERFORM 0001-LER-PROXIMO
017400     .
017500*----------------------------------------------------------------*
017600*> cobol-lint CL002 0002-end
017700 0002-END.                       EXIT.
017800*----------------------------------------------------------------*
017900*----------------------------------------------------------------*
018000*    ANALISAR UM CARACTER DA LINHA CORRENTE, EMPILHANDO OU
018100*    DESEMPILHANDO CONFORME FOR ABRE OU FECHA PARENTESE
018200*----------------------------------------------------------------*
018300 0002A-VARRER-CARACTER           SECTION.
018400*----------------------------------------------------------------*
018500
018600      MOVE REG-PARENIN(WRK-IND-SCAN:1)
018700                                 TO WRK-CARACTER-ATUAL
018800      EVALUATE WRK-CARACTER-ATUAL
018900         WHEN '('
019000            PERFORM 0003-EMPILHAR
019100         WHEN ')'
019200            PERFORM 0004-DESEMPILHAR
019300         WHEN OTHER
019400            CONTINUE
019500      END-EVALUATE
019600     .
019700*----------------------------------------------------------------*
019800*> cobol-lint CL002 0002a-end
019900 0002A-END.                      EXIT.
020000*----------------------------------------------------------------*
020100
020200*----------------------------------------------------------------*
020300*    EMPILHAR UM ABRE-PARENTESE
020400*----------------------------------------------------------------*
020500 0003-EMPILHAR                   SECTION.
020600*----------------------------------------------------------------*
020700
020800      IF WRK-TOPO-PILHA           LESS THAN 100
020900         ADD 1                    TO WRK-TOPO-PILHA
021000         SET WRK-IDX-PILHA        TO WRK-TOPO-PILHA
021100         MOVE '('                 TO
021200              WRK-PILHA-PARENTESES(WRK-IDX-PILHA)
021300      ELSE
021400         DISPLAY 'VALPAR01 - PILHA DE PARENTESES CHEIA '
021500                 '(LIMITE DE 100) NA LINHA '  WRK-QTD-LINHAS
021600      END-IF
021700     .
021800*----------------------------------------------------------------*
021900*> cobol-lint CL002 0003-end
022000 0003-END.                       EXIT.
022100*----------------------------------------------------------------*
022200
022300*----------------------------------------------------------------*
022400*    DESEMPILHAR (OU MARCAR DESBALANCEADO SE A PILHA JA
022500*    ESTIVER VAZIA)
022600*----------------------------------------------------------------*
022700 0004-DESEMPILHAR                SECTION.
022800*----------------------------------------------------------------*
022900
023000      IF WRK-TOPO-PILHA           EQUAL ZERO
023100         SET WRK-STRING-DESBALANCEADA TO TRUE
023200      ELSE
023300         SUBTRACT 1               FROM WRK-TOPO-PILHA
023400      END-IF
023500     .
023600*----------------------------------------------------------------*
023700*> cobol-lint CL002 0004-end
023800 0004-END.                       EXIT.
023900*----------------------------------------------------------------*
024000
024100*----------------------------------------------------------------*
024200*    GRAVAR A LINHA DE ENTRADA E O INDICADOR DE BALANCEAMENTO
024300*    NO ARQUIVO PARENOUT
024400*----------------------------------------------------------------*
024500 0005-GRAVAR-RESULTADO           SECTION.
024600*----------------------------------------------------------------*
024700
024800      MOVE SPACES                TO WRK-LINHA-SAIDA
024900
025000      IF WRK-STRING-BALANCEADA
025100         STRING REG-PARENIN         DELIMITED BY SIZE
025200                ' - '                DELIMITED BY SIZE
025300                WRK-RESULTADO-BALANCEADA
025400                                     DELIMITED BY SIZE
025500                INTO WRK-LINHA-SAIDA
025600         END-STRING
025700      ELSE
025800         STRING REG-PARENIN         DELIMITED BY SIZE
025900                ' - '                DELIMITED BY SIZE
026000                WRK-RESULTADO-DESBALANCEADA
026100                                     DELIMITED BY SIZE
026200                INTO WRK-LINHA-SAIDA
026300         END-STRING
026400      END-IF
026500
026600      WRITE REG-PARENOUT          FROM WRK-LINHA-SAIDA
026700     .
026800*----------------------------------------------------------------*
026900*> cobol-lint CL002 0005-end
027000 0005-END.                       EXIT.
027100*----------------------------------------------------------------*
