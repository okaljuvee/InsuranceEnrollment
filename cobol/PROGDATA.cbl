000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - CPD SEGUROS ATLANTICO
000300* DATA.......: 14/03/1983
000400* DESCRICAO..: OBTER DATA E HORA DO SISTEMA - BOOK COD001A
000500* NOME.......: PROGDATA
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PROGDATA.
000900 AUTHOR.        JOSE ROBERTO SILVA.
001000 INSTALLATION.  CPD SEGUROS ATLANTICO.
001100 DATE-WRITTEN.  14/03/1983.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO - CPD SEGUROS ATLANTICO.
001400*----------------------------------------------------------------*
001500*    HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* DATA     PROG  CHAMADO        DESCRICAO
001800* -------- ----  -------------  -------------------------------
001900* 14/03/83 JRS   CPD-83-014     PROGRAMA ORIGINAL - DATA E DIA
002000*                               DA SEMANA, VIA ACCEPT FROM DATE.
002100* 09/09/84 JRS   CPD-84-102     INCLUIDAS SECOES DE DESCRICAO
002200*                               DO MES E DA SEMANA POR EXTENSO.
002300* 02/07/87 JRS   CPD-87-033     INCLUIDA OBTENCAO DE DIAS DO
002400*                               ANO (DAY YYYYDDD).
002500* 19/11/91 MCP   OS-91-0471     REVISAO PADRAO CPD - WRK- COM
002600*                               REDEFINES E FILLER DE PADDING.
002700* 08/02/99 FHT   Y2K-98-007     REVISAO GERAL - PROGRAMA JA
002800*                               OPERAVA COM ANO EM 4 DIGITOS,
002900*                               SEM IMPACTO NA VIRADA DO ANO
003000*                               2000. CERTIFICADO AMIGAVEL.
003100* 23/09/04 ALS   OS-04-0158     INCLUIDA SECAO 0005-OBTER-HORA,
003200*                               ANTES SUPRIDA PELO PROGTIME
003300*                               (DESCONTINUADO, NUNCA ENTREGUE).
003400* 23/09/04 ALS   OS-04-0158     CONTADOR DE CHAMADAS EM COMP
003500*                               PARA ESTATISTICA DE USO DO BOOK.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASSE-NUMERICA IS '0' THRU '9'
004200     UPSI-0 ON  STATUS IS WS-UPSI0-LIGADA
004300            OFF STATUS IS WS-UPSI0-DESLIGADA.
004400*================================================================*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 WORKING-STORAGE SECTION.
004800
004900 77  WS-CONTADOR-CHAMADAS     PIC 9(04) COMP VALUE ZERO.
005000
005100 01  WRK-DIAS-ANO-YYYYDDD.
005200     05 WRK-DIAS-ANO-AAAA         PIC 9(004) VALUE ZEROS.
005300     05 WRK-DIAS-ANO-DDD          PIC 9(003) VALUE ZEROS.
005400     05 FILLER                    PIC X(001) VALUE SPACES.
005500 01  WRK-DIAS-ANO-X REDEFINES WRK-DIAS-ANO-YYYYDDD
005600                                 PIC X(008).
005700
005800 01  WRK-HORA-SISTEMA.
005900     05 WRK-HORA-HH                PIC 9(002) VALUE ZEROS.
006000     05 WRK-HORA-MM                PIC 9(002) VALUE ZEROS.
006100     05 WRK-HORA-SS                PIC 9(002) VALUE ZEROS.
006200     05 WRK-HORA-MS                PIC 9(002) VALUE ZEROS.
006300 01  WRK-HORA-SISTEMA-X REDEFINES WRK-HORA-SISTEMA
006400                                 PIC X(008).
006500
006600 01  WRK-CONTADOR-EDITADO.
006700     05 WRK-CONTADOR-EDITADO-N      PIC 9(004) VALUE ZEROS.
006800 01  WRK-CONTADOR-EDITADO-X REDEFINES WRK-CONTADOR-EDITADO
006900                                 PIC X(004).
007000
007100 LINKAGE SECTION.
007200*01   LNK-AREA-COD001A.
007300 COPY COD001A.
007400
007500*================================================================*
007600 PROCEDURE DIVISION USING COD001A-REGISTRO.
007700*================================================================*
007800
007900*----------------------------------------------------------------*
008000*    PROCESSAMENTO PRINCIPAL
008100*----------------------------------------------------------------*
008200*> cobol-lint CL002 0000-processar
008300 0000-PROCESSAR                  SECTION.
008400*----------------------------------------------------------------*
008500*     DISPLAY 'INICIO DO PROGRAMA PROGDATA'
008600      ADD 1                      TO WS-CONTADOR-CHAMADAS
008700      PERFORM 0001-OBTER-DATA
008800      PERFORM 0002-OBTER-DESC-MES
008900      PERFORM 0003-OBTER-DESC-SEM
009000      PERFORM 0004-OBTER-DIAS-ANO
009100      PERFORM 0005-OBTER-HORA
009200      PERFORM 9999-FINALIZAR
009300      .
009400*----------------------------------------------------------------*
009500*> cobol-lint CL002 0000-end
009600 0000-END.                       EXIT.
009700*----------------------------------------------------------------*
009800
009900*----------------------------------------------------------------*
010000*    OBTER DATA DO SISTEMA
010100*----------------------------------------------------------------*
010200 0001-OBTER-DATA                 SECTION.
010300*----------------------------------------------------------------*
010400
010500      ACCEPT COD001A-DATA        FROM DATE YYYYMMDD
010600      ACCEPT COD001A-DIA-SEMANA  FROM DAY-OF-WEEK
010700     .
010800*----------------------------------------------------------------*
010900*> cobol-lint CL002 0001-end
011000 0001-END.                       EXIT.
011100*----------------------------------------------------------------*
011200
011300*----------------------------------------------------------------*
011400*    OBTER DESCRICAO DO MES
011500*----------------------------------------------------------------*
011600 0002-OBTER-DESC-MES             SECTION.
011700*----------------------------------------------------------------*
011800
011900      EVALUATE  COD001A-DATA-MES
012000      WHEN 01
012100          MOVE 'JANEIRO'         TO COD001A-DESC-MES
012200      WHEN 02
012300          MOVE 'FEVEREIRO'       TO COD001A-DESC-MES
012400      WHEN 03
012500          MOVE 'MARCO'           TO COD001A-DESC-MES
012600      WHEN 04
012700          MOVE 'ABRIL'           TO COD001A-DESC-MES
012800      WHEN 05
012900          MOVE 'MAIO'            TO COD001A-DESC-MES
013000      WHEN 06
013100          MOVE 'JUNHO'           TO COD001A-DESC-MES
013200      WHEN 07
013300          MOVE 'JULHO'           TO COD001A-DESC-MES
013400      WHEN 08
013500          MOVE 'AGOSTO'          TO COD001A-DESC-MES
013600      WHEN 09
013700          MOVE 'SETEMBRO'        TO COD001A-DESC-MES
013800      WHEN 10
013900          MOVE 'OUTUBRO'         TO COD001A-DESC-MES
014000      WHEN 11
014100          MOVE 'NOVEMBRO'        TO COD001A-DESC-MES
014200      WHEN 12
014300          MOVE 'DEZEMBRO'        TO COD001A-DESC-MES
014400      WHEN OTHER
014500          MOVE 'INVALIDO'        TO COD001A-DESC-MES
014600      END-EVALUATE
014700     .
014800*----------------------------------------------------------------*
014900*> cobol-lint CL002 0002-end
015000 0002-END.                       EXIT.
015100*----------------------------------------------------------------*
015200
015300*----------------------------------------------------------------*
015400*    OBTER DESCRICAO DA SEMANA
015500*----------------------------------------------------------------*
015600 0003-OBTER-DESC-SEM             SECTION.
015700*----------------------------------------------------------------*
015800
015900      EVALUATE  COD001A-DIA-SEMANA
016000      WHEN 01
016100          MOVE 'SEGUNDA-FEIRA'   TO COD001A-DESC-SEMANA
016200      WHEN 02
016300          MOVE 'TERCA-FEIRA'     TO COD001A-DESC-SEMANA
016400      WHEN 03
016500          MOVE 'QUARTA-FEIRA'    TO COD001A-DESC-SEMANA
016600      WHEN 04
016700          MOVE 'QUINTA-FEIRA'    TO COD001A-DESC-SEMANA
016800      WHEN 05
016900          MOVE 'SEXTA-FEIRA'     TO COD001A-DESC-SEMANA
017000      WHEN 06
017100          MOVE 'SABADO'          TO COD001A-DESC-SEMANA
017200      WHEN 07
017300          MOVE 'DOMINGO'         TO COD001A-DESC-SEMANA
017400      WHEN OTHER
017500          MOVE 'INVALIDO'        TO COD001A-DESC-SEMANA
017600      END-EVALUATE
017700     .
017800*----------------------------------------------------------------*
017900*> cobol-lint CL002 0003-end
018000 0003-END.                       EXIT.
018100*----------------------------------------------------------------*
018200
018300*----------------------------------------------------------------*
018400*    OBTER DIAS DO ANO
018500*----------------------------------------------------------------*
018600 0004-OBTER-DIAS-ANO             SECTION.
018700*----------------------------------------------------------------*
018800
018900      ACCEPT WRK-DIAS-ANO-YYYYDDD
019000                                 FROM DAY YYYYDDD
019100
019200      MOVE WRK-DIAS-ANO-DDD      TO COD001A-DIAS-ANO
019300      .
019400*----------------------------------------------------------------*
019500*> cobol-lint CL002 0004-end
019600 0004-END.                       EXIT.
019700*----------------------------------------------------------------*
019800
019900*----------------------------------------------------------------*
020000*    OBTER HORA DO SISTEMA (ANTES SUPRIDO POR PROGTIME)
020100*----------------------------------------------------------------*
020200 0005-OBTER-HORA                 SECTION.
020300*----------------------------------------------------------------*
020400
020500      ACCEPT WRK-HORA-SISTEMA    FROM TIME
020600
020700      MOVE WRK-HORA-HH          TO COD001A-HORA
020800      MOVE WRK-HORA-MM          TO COD001A-MINUTO
020900      MOVE WRK-HORA-SS          TO COD001A-SEGUNDO
021000      MOVE WRK-HORA-MS          TO COD001A-MILESIMO
021100
021200      IF WRK-HORA-HH             LESS THAN 12
021300         MOVE 'MANHA'            TO COD001A-PERIODO
021400      ELSE
021500         IF WRK-HORA-HH          LESS THAN 18
021600            MOVE 'TARDE'         TO COD001A-PERIODO
021700         ELSE
021800            MOVE 'NOITE'         TO COD001A-PERIODO
021900         END-IF
022000      END-IF
022100     .
022200*----------------------------------------------------------------*
022300*> cobol-lint CL002 0005-end
022400 0005-END.                       EXIT.
022500*----------------------------------------------------------------*
022600
022700*----------------------------------------------------------------*
022800*    FINALIZAR PROGRAMA
022900*----------------------------------------------------------------*
023000 9999-FINALIZAR                  SECTION.
023100*----------------------------------------------------------------*
023200
023300      MOVE WS-CONTADOR-CHAMADAS   TO WRK-CONTADOR-EDITADO-N
023400      GOBACK
023500      .
023600*----------------------------------------------------------------*
023700*> cobol-lint CL002 9999-end
023800 9999-END.                       EXIT.
023900*----------------------------------------------------------------*
