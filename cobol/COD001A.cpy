000100*================================================================*
000200* PROGRAMADOR: JOSE ROBERTO - CPD SEGUROS ATLANTICO
000300* DATA.......: 14/03/1983
000400* BOOK DE DATA / HORA DE SISTEMA (USO GERAL EM TODOS OS CPDs)
000500* FORMATO: YYYYMMDD - HHMMSSmm
000600*----------------------------------------------------------------*
000700* COD001A-DATA-ANO    = ANO
000800* COD001A-DATA-MES    = MES
000900* COD001A-DATA-DIA    = DIA
001000* COD001A-DIA-SEMANA  = DIA DA SEMANA
001100* COD001A-DESC-MES    = DESCRICAO DO MES
001200* COD001A-DESC-SEMANA = DESCRICAO DA SEMANA
001300* COD001A-DIAS-ANO    = QUANTIDADE DE DIAS DO ANO
001400*----------------------------------------------------------------*
001500* COD001A-HORA        = HORA
001600* COD001A-MINUTO      = MINUTO
001700* COD001A-SEGUNDO     = SEGUNDO
001800* COD001A-MILESIMO    = MILESIMO
001900* COD001A-PERIODO     = PERIODO DO DIA
002000*----------------------------------------------------------------*
002100* 14/03/83 JRS -------- BOOK ORIGINAL, USADO POR TODOS OS CPDs.
002200* 08/02/99 FHT -------- REVISAO GERAL AMIGAVEL AO ANO 2000.
002300*================================================================*
002400 01  COD001A-REGISTRO.
002500*     YYYYMMDD
002600  05  COD001A-DATA.
002700   10 COD001A-DATA-ANO            PIC 9(004).
002800   10 COD001A-DATA-MES            PIC 9(002).
002900   10 COD001A-DATA-DIA            PIC 9(002).
002950   10 FILLER                      PIC X(002).
003000  05  COD001A-DIA-SEMANA          PIC 9(002).
003100  05  COD001A-DESC-MES            PIC X(020).
003200  05  COD001A-DESC-SEMANA         PIC X(020).
003300  05  COD001A-DIAS-ANO            PIC 9(003).
003400*     HHMMSSmm
003500  05  COD001A-TIME.
003600   10 COD001A-HORA                PIC 9(002).
003700   10 COD001A-MINUTO              PIC 9(002).
003800   10 COD001A-SEGUNDO             PIC 9(002).
003900   10 COD001A-MILESIMO            PIC 9(002).
003950   10 FILLER                      PIC X(002).
004000  05  COD001A-PERIODO             PIC X(020).
004050  05  FILLER                      PIC X(004).
