000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - CPD SEGUROS ATLANTICO
000300* DATA.......: 12/05/1985
000400* DESCRICAO..: CARGA DO ARQUIVO MESTRE DE ADESAO (ENROLLIN),
000500*              SEPARACAO DE NOME, LOCALIZACAO DO SLOT DA
000600*              SEGURADORA E DEDUPLICACAO POR MAIOR VERSAO
000700* NOME.......: LER0006A
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    LER0006A.
001100 AUTHOR.        JOSE ROBERTO SILVA.
001200 INSTALLATION.  CPD SEGUROS ATLANTICO.
001300 DATE-WRITTEN.  12/05/1985.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - CPD SEGUROS ATLANTICO.
001600*----------------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* DATA     PROG  CHAMADO        DESCRICAO
002000* -------- ----  -------------  -------------------------------
002100* 12/05/85 JRS   CPD-85-061     PROGRAMA ORIGINAL - CARGA DE
002200*                               ENROLLIN E SEPARACAO DE NOME.
002300* 02/07/87 JRS   CPD-87-033     INCLUIDA LOCALIZACAO/CRIACAO DE
002400*                               SLOT DE SEGURADORA (BUSCA
002500*                               LINEAR, COPY011A, MAX 10 SLOTS).
002600* 19/11/91 MCP   OS-91-0471     DEDUPLICACAO PASSOU A SER FEITA
002700*                               NA CARGA (ANTES SO NA GRAVACAO):
002800*                               MANTEM SOMENTE A MAIOR VERSAO
002900*                               POR SEGURADORA+MATRICULA.
003000* 08/02/99 FHT   Y2K-98-007     REVISAO GERAL - NENHUM CAMPO DE
003100*                               ANO COM 2 DIGITOS NESTE MODULO.
003200*                               CERTIFICADO AMIGAVEL AO ANO 2000.
003300* 23/09/04 ALS   OS-04-0158     LIMITE DA TABELA AMPLIADO PARA
003400*                               1000 ADESOES (COPY010A).
003500* 14/06/07 ALS   OS-07-0092     NOME SEM ESPACO EMBUTIDO PASSOU
003600*                               A SER REJEITADO (IND-SEGURADO)
003700*                               EM VEZ DE ABORTAR O LOTE.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASSE-NUMERICA IS '0' THRU '9'
004400     UPSI-0 ON  STATUS IS WS-UPSI0-LIGADA
004500            OFF STATUS IS WS-UPSI0-DESLIGADA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ENROLLIN-FILE ASSIGN TO ENROLLIN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-STATUS-ENROLLIN.
005200*================================================================*
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  ENROLLIN-FILE.
005700 01  REG-ENROLLIN                 PIC X(133).
005800
005900 WORKING-STORAGE SECTION.
006000
006100 77  WS-STATUS-ENROLLIN        PIC X(02) VALUE SPACES.
006200 77  WS-CONT-LIDOS             PIC 9(04) COMP VALUE ZERO.
006300
006400 01  WRK-FLAG-FIM-ARQUIVO          PIC X(01) VALUE 'N'.
006500     88 WRK-FIM-ARQUIVO                   VALUE 'S'.
006600     88 WRK-NAO-FIM-ARQUIVO               VALUE 'N'.
006700
006800 01  WRK-USERID-ALFA               PIC X(20).
006900
007000 01  WRK-NOME-ALFA                 PIC X(40).
007100 01  WRK-NOME-ALFA-REDEF REDEFINES WRK-NOME-ALFA.
007200     05 WRK-NOME-1A-LETRA              PIC X(01).
007300     05 FILLER                         PIC X(39).
007400
007500 01  WRK-VERSAO-ALFA               PIC X(04) JUSTIFIED RIGHT.
007600
007700 01  WRK-VERSAO-NUM                PIC 9(04).
007800 01  WRK-VERSAO-NUM-REDEF REDEFINES WRK-VERSAO-NUM
007900                                 PIC X(04).
008000
008100 01  WRK-SEGURADORA-ALFA           PIC X(40).
008200 01  WRK-SEGURADORA-REDEF REDEFINES WRK-SEGURADORA-ALFA.
008300     05 WRK-SEGURADORA-1A-LETRA         PIC X(01).
008400     05 FILLER                          PIC X(39).
008500
008600 01  WRK-NOME-CONTROLE.
008700     05 WRK-TAM-NOME                PIC 9(02) COMP.
008800     05 WRK-POS-ESPACO              PIC 9(02) COMP.
008900     05 WRK-IND-SCAN                PIC 9(02) COMP.
009000     05 FILLER                      PIC X(02).
009100
009200 01  WRK-PRIMEIRO-NOME             PIC X(40).
009300 01  WRK-ULTIMO-NOME               PIC X(40).
009400
009500 01  WRK-SLOT-CONTROLE.
009600     05 WRK-SLOT-ACHADO             PIC 9(02) COMP.
009700     05 WRK-TAM-SEGURADORA          PIC 9(02) COMP.
009800     05 WRK-IND-SLOT                PIC 9(02) COMP.
009900     05 FILLER                      PIC X(02).
010000
010100 01  WRK-NOME-ARQUIVO-FINAL        PIC X(60).
010200 01  WRK-ULTIMO-CARACTER           PIC X(01) VALUE SPACES.
010300 01  WRK-IND-COMPACTA              PIC 9(02) COMP.
010400 01  WRK-IND-MATR                  PIC 9(04) COMP.
010500
010600 01  WRK-FLAG-ACHOU-MATR           PIC X(01) VALUE 'N'.
010700     88 WRK-MATR-ACHADA                   VALUE 'S'.
010800     88 WRK-MATR-NAO-ACHADA               VALUE 'N'.
010900
011000 LINKAGE SECTION.
011100*    TABELA DE ADESOES CARREGADAS DO ARQUIVO MESTRE (ENROLLIN).
011200 COPY COPY010A.
011300*    TABELA DE SLOTS DE SEGURADORA (DE-PARA PARA O REL006A).
011400 COPY COPY011A.
011500
011600*================================================================*
011700 PROCEDURE DIVISION USING COPY010A-REGISTRO COPY011A-REGISTRO.
011800*================================================================*
011900
012000*----------------------------------------------------------------*
012100*    PROCESSAMENTO PRINCIPAL
012200*----------------------------------------------------------------*
012300*> cobol-lint CL002 0000-processar
012400 0000-PROCESSAR                  SECTION.
012500*----------------------------------------------------------------*
012600
012700      MOVE ZERO                  TO COPY010A-QUANT-REG
012800      MOVE ZERO                  TO COPY010A-QTDE-REJEITADOS
012900      MOVE ZERO                  TO COPY011A-QTDE-SLOTS-USO
013000
013100      OPEN INPUT ENROLLIN-FILE
013200
013300      IF WS-STATUS-ENROLLIN       NOT EQUAL '00'
013400         DISPLAY 'LER0006A - ENROLLIN NAO PODE SER ABERTO - '
013500                 'FILE STATUS ' WS-STATUS-ENROLLIN
013600      ELSE
013700         PERFORM 0001-LER-PROXIMO
013800         IF WRK-NAO-FIM-ARQUIVO
013900*           PRIMEIRA LINHA LIDA E O CABECALHO - DESCARTADA
014000            PERFORM 0001-LER-PROXIMO
014100            PERFORM 0002-PROCESSAR-LINHA
014200                        UNTIL WRK-FIM-ARQUIVO
014300         END-IF
014400         CLOSE ENROLLIN-FILE
014500      END-IF
014600
014700      DISPLAY 'LER0006A - LIDOS: ' WS-CONT-LIDOS
014800              ' ADESOES: '         COPY010A-QUANT-REG
014900              ' REJEITADAS: '      COPY010A-QTDE-REJEITADOS
015000      GOBACK
015100      .
015200*----------------------------------------------------------------*
015300*> cobol-lint CL002 0000-end
015400 0000-END.                       EXIT.
015500*----------------------------------------------------------------*
015600
015700*----------------------------------------------------------------*
015800*    LER PROXIMA LINHA DO ARQUIVO MESTRE
015900*----------------------------------------------------------------*
016000 0001-LER-PROXIMO                SECTION.
016100*----------------------------------------------------------------*
016200
016300      READ ENROLLIN-FILE
016400          AT END
016500              SET WRK-FIM-ARQUIVO     TO TRUE
016600          NOT AT END
016700              ADD 1                   TO WS-CONT-LIDOS
016800      END-READ
016900     .
017000*----------------------------------------------------------------*
017100*> cobol-lint CL002 0001-end
017200 0001-END.                       EXIT.
017300*----------------------------------------------------------------*
017400
017500*----------------------------------------------------------------*
017600*    PROCESSAR UMA LINHA DE DADOS (PARSE, VALIDA, GRAVA, LE A
017700*    PROXIMA)
017800*----------------------------------------------------------------*
017900 0002-PROCESSAR-LINHA            SECTION.
018000*----------------------------------------------------------------*
018100
018200      PERFORM 0003-SEPARAR-CAMPOS
018300      PERFORM 0004-CONVERTER-VERSAO
018400      PERFORM 0005-SEPARAR-NOME
018500
018600      IF WRK-POS-ESPACO           EQUAL ZERO
018700         ADD 1                    TO COPY010A-QTDE-REJEITADOS
018800         DISPLAY 'LER0006A - REGISTRO REJEITADO (NOME SEM '
018900                 'ESPACO): ' WRK-USERID-ALFA
019000      ELSE
019100         PERFORM 0006-LOCALIZAR-SLOT
019200         IF WRK-SLOT-ACHADO        GREATER ZERO
019300            PERFORM 0008-ATUALIZAR-TABELA
019400         END-IF
019500      END-IF
019600
019700      PERFORM 0001-LER-PROXIMO
019800     .
019900*----------------------------------------------------------------*
020000*> cobol-lint CL002 0002-end
020100 0002-END.                       EXIT.
020200*----------------------------------------------------------------*
020300
020400*----------------------------------------------------------------*
020500*    SEPARAR CAMPOS DA LINHA CSV (DELIMITADOR VIRGULA)
020600*----------------------------------------------------------------*
020700 0003-SEPARAR-CAMPOS             SECTION.
020800*----------------------------------------------------------------*
020900
021000      MOVE SPACES                TO WRK-USERID-ALFA
021100                                     WRK-NOME-ALFA
021200                                     WRK-VERSAO-ALFA
021300                                     WRK-SEGURADORA-ALFA
021400
021500      UNSTRING REG-ENROLLIN
021600          DELIMITED BY ','
021700          INTO WRK-USERID-ALFA
021800               WRK-NOME-ALFA
021900               WRK-VERSAO-ALFA
022000               WRK-SEGURADORA-ALFA
022100      END-UNSTRING
022200     .
022300*----------------------------------------------------------------*
022400*> cobol-lint CL002 0003-end
022500 0003-END.                       EXIT.
022600*----------------------------------------------------------------*
022700
022800*----------------------------------------------------------------*
022900*    CONVERTER VERSAO ALFANUMERICA PARA NUMERICA (SEM FUNCAO
023000*    INTRINSECA - SO INSPECT/MOVE, PADRAO DO CPD)
023100*----------------------------------------------------------------*
023200 0004-CONVERTER-VERSAO           SECTION.
023300*----------------------------------------------------------------*
023400
023500      INSPECT WRK-VERSAO-ALFA    REPLACING LEADING SPACE BY ZERO
023600      MOVE WRK-VERSAO-ALFA       TO WRK-VERSAO-NUM
023700     .
023800*----------------------------------------------------------------*
023900*> cobol-lint CL002 0004-end
024000 0004-END.                       EXIT.
024100*----------------------------------------------------------------*
024200
024300*----------------------------------------------------------------*
024400*    SEPARAR PRIMEIRO/ULTIMO NOME PELO ULTIMO ESPACO DO NOME
024500*----------------------------------------------------------------*
024600 0005-SEPARAR-NOME               SECTION.
024700*----------------------------------------------------------------*
024800
024900      MOVE ZERO                  TO WRK-TAM-NOME
025000      MOVE ZERO                  TO WRK-POS-ESPACO
025100      MOVE SPACES                TO WRK-PRIMEIRO-NOME
025200                                     WRK-ULTIMO-NOME
025300
025400*        OBTER O TAMANHO EFETIVO (SEM OS BRANCOS A DIREITA)
025500      PERFORM 0005A-NOOP
025600                VARYING WRK-IND-SCAN FROM 40 BY -1
025700                UNTIL WRK-IND-SCAN LESS THAN 1
025800                   OR WRK-NOME-ALFA(WRK-IND-SCAN:1) NOT = SPACE
025900      MOVE WRK-IND-SCAN          TO WRK-TAM-NOME
026000
026100*        LOCALIZAR O ULTIMO ESPACO DENTRO DO TAMANHO EFETIVO
026200      IF WRK-TAM-NOME             GREATER ZERO
026300         PERFORM 0005A-NOOP
026400                   VARYING WRK-IND-SCAN FROM WRK-TAM-NOME BY -1
026500                   UNTIL WRK-IND-SCAN LESS THAN 1
026600                      OR WRK-NOME-ALFA(WRK-IND-SCAN:1) = SPACE
026700         IF WRK-IND-SCAN          GREATER ZERO
026800            MOVE WRK-IND-SCAN     TO WRK-POS-ESPACO
026900         END-IF
027000      END-IF
027100
027200      IF WRK-POS-ESPACO           GREATER ZERO
027300         MOVE WRK-NOME-ALFA(1 : WRK-POS-ESPACO - 1)
027400                                 TO WRK-PRIMEIRO-NOME
027500         MOVE WRK-NOME-ALFA(WRK-POS-ESPACO + 1 :
027600                            WRK-TAM-NOME - WRK-POS-ESPACO)
027700                                 TO WRK-ULTIMO-NOME
027800      END-IF
027900     .
028000*----------------------------------------------------------------*
028100*> cobol-lint CL002 0005-end
028200 0005-END.                       EXIT.
028300*----------------------------------------------------------------*
028400*----------------------------------------------------------------*
028500*    NO-OP USADO COMO CORPO DOS LACOS DE VARREDURA DE BRANCOS
028600*----------------------------------------------------------------*
028700 0005A-NOOP                      SECTION.
028800*----------------------------------------------------------------*
028900
029000      CONTINUE
029100     .
029200*----------------------------------------------------------------*
029300*> cobol-lint CL002 0005A-end
029400 0005A-END.                      EXIT.
029500*----------------------------------------------------------------*
029600
029700*----------------------------------------------------------------*
029800*    LOCALIZAR OU CRIAR O SLOT DA SEGURADORA (BUSCA LINEAR,
029900*    MAXIMO 10 SLOTS - COPY011A)
030000*----------------------------------------------------------------*
030100 0006-LOCALIZAR-SLOT             SECTION.
030200*----------------------------------------------------------------*
030300
030400      MOVE ZERO                  TO WRK-SLOT-ACHADO
030500      SET COPY011A-IDX           TO 1
030600
030700      PERFORM 0006A-COMPARAR-SLOT
030800                VARYING WRK-IND-SLOT FROM 1 BY 1
030900                UNTIL WRK-IND-SLOT GREATER
031000                                 COPY011A-QTDE-SLOTS-USO
031100
031200      IF WRK-SLOT-ACHADO          EQUAL ZERO
031300         IF COPY011A-QTDE-SLOTS-USO LESS THAN 10
031400            ADD 1                 TO COPY011A-QTDE-SLOTS-USO
031500            SET COPY011A-IDX      TO COPY011A-QTDE-SLOTS-USO
031600            MOVE COPY011A-QTDE-SLOTS-USO
031700                      TO COPY011A-SLOT-NRO(COPY011A-IDX)
031800            MOVE WRK-SEGURADORA-ALFA
031900                      TO COPY011A-SEGURADORA(COPY011A-IDX)
032000            MOVE ZERO
032100                      TO COPY011A-QTDE-REG(COPY011A-IDX)
032200            SET COPY011A-SLOT-OCUPADO(COPY011A-IDX) TO TRUE
032300            PERFORM 0007-DERIVAR-NOME-ARQUIVO
032400            MOVE COPY011A-QTDE-SLOTS-USO TO WRK-SLOT-ACHADO
032500         ELSE
032600            ADD 1                 TO COPY010A-QTDE-REJEITADOS
032700            DISPLAY 'LER0006A - SEGURADORA SEM SLOT '
032800                    'DISPONIVEL (LIMITE DE 10): '
032900                    WRK-SEGURADORA-ALFA
033000         END-IF
033100      END-IF
033200     .
033300*----------------------------------------------------------------*
033400*> cobol-lint CL002 0006-end
033500 0006-END.                       EXIT.
033600*----------------------------------------------------------------*
033700*----------------------------------------------------------------*
033800*    COMPARAR O SLOT WRK-IND-SLOT COM A SEGURADORA DA LINHA ATUAL
033900*----------------------------------------------------------------*
034000 0006A-COMPARAR-SLOT             SECTION.
034100*----------------------------------------------------------------*
034200
034300      SET COPY011A-IDX           TO WRK-IND-SLOT
034400      IF COPY011A-SEGURADORA(COPY011A-IDX)
034500                              EQUAL WRK-SEGURADORA-ALFA
034600         MOVE COPY011A-SLOT-NRO(COPY011A-IDX)
034700                              TO WRK-SLOT-ACHADO
034800      END-IF
034900     .
035000*----------------------------------------------------------------*
035100*> cobol-lint CL002 0006A-end
035200 0006A-END.                      EXIT.
035300*----------------------------------------------------------------*
035400
035500*----------------------------------------------------------------*
035600*    DERIVAR O NOME DO ARQUIVO CSV DA SEGURADORA (MINUSCULAS,
035700*    ESPACO POR TRACO, PONTOS E TRACOS REPETIDOS COMPACTADOS,
035800*    SUFIXO .CSV) - USADO SO NO MAPA DO REL006A
035900*----------------------------------------------------------------*
036000 0007-DERIVAR-NOME-ARQUIVO       SECTION.
036100*----------------------------------------------------------------*
036200
036300      MOVE SPACES                TO WRK-NOME-ARQUIVO-FINAL
036400      MOVE ZERO                  TO WRK-TAM-SEGURADORA
036500      MOVE ZERO                  TO WRK-IND-COMPACTA
036600      MOVE SPACES                TO WRK-ULTIMO-CARACTER
036700
036800*        TAMANHO EFETIVO DA SEGURADORA (SEM BRANCOS A DIREITA)
036900      PERFORM 0005A-NOOP
037000                VARYING WRK-IND-SLOT FROM 40 BY -1
037100                UNTIL WRK-IND-SLOT LESS THAN 1
037200                   OR WRK-SEGURADORA-ALFA(WRK-IND-SLOT:1)
037300                                      NOT = SPACE
037400      MOVE WRK-IND-SLOT          TO WRK-TAM-SEGURADORA
037500
037600      INSPECT WRK-SEGURADORA-ALFA(1:WRK-TAM-SEGURADORA)
037700              CONVERTING
037800              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
037900           TO 'abcdefghijklmnopqrstuvwxyz'
038000
038100      PERFORM 0007A-EMITIR-CARACTER
038200                VARYING WRK-IND-SLOT FROM 1 BY 1
038300                UNTIL WRK-IND-SLOT GREATER WRK-TAM-SEGURADORA
038400
038500      STRING WRK-NOME-ARQUIVO-FINAL(1:WRK-IND-COMPACTA)
038600             '.csv'
038700             DELIMITED BY SIZE
038800             INTO WRK-NOME-ARQUIVO-FINAL
038900      END-STRING
039000
039100      MOVE WRK-NOME-ARQUIVO-FINAL
039200                TO COPY011A-NOME-ARQUIVO(COPY011A-IDX)
039300     .
039400*----------------------------------------------------------------*
039500*> cobol-lint CL002 0007-end
039600 0007-END.                       EXIT.
039700*----------------------------------------------------------------*
039800
039900*----------------------------------------------------------------*
040000*    EMITIR UM CARACTER DO NOME COMPACTADO (TRACO/PONTO NAO
040100*    REPETIDO SEGUIDO, ESPACO VIRA TRACO)
040200*----------------------------------------------------------------*
040300 0007A-EMITIR-CARACTER           SECTION.
040400*----------------------------------------------------------------*
040500
040600      MOVE WRK-SEGURADORA-ALFA(WRK-IND-SLOT:1)
040700                                 TO WRK-NOME-1A-LETRA
040800      IF WRK-SEGURADORA-ALFA(WRK-IND-SLOT:1) EQUAL SPACE
040900         MOVE '-'                TO WRK-NOME-1A-LETRA
041000      END-IF
041100
041200      IF (WRK-NOME-1A-LETRA       EQUAL '.'
041300             AND WRK-ULTIMO-CARACTER EQUAL '.')
041400      OR (WRK-NOME-1A-LETRA       EQUAL '-'
041500             AND WRK-ULTIMO-CARACTER EQUAL '-')
041600         CONTINUE
041700      ELSE
041800         ADD 1                   TO WRK-IND-COMPACTA
041900         MOVE WRK-NOME-1A-LETRA  TO
042000              WRK-NOME-ARQUIVO-FINAL(WRK-IND-COMPACTA:1)
042100         MOVE WRK-NOME-1A-LETRA  TO WRK-ULTIMO-CARACTER
042200      END-IF
042300     .
042400*----------------------------------------------------------------*
042500*> cobol-lint CL002 0007a-end
042600 0007A-END.                      EXIT.
042700*----------------------------------------------------------------*
042800
042900*----------------------------------------------------------------*
043000*    ATUALIZAR A TABELA DE ADESOES - BUSCA LINEAR POR
043100*    SEGURADORA+MATRICULA, MANTEM SOMENTE A MAIOR VERSAO
043200*----------------------------------------------------------------*
043300 0008-ATUALIZAR-TABELA           SECTION.
043400*----------------------------------------------------------------*
043500
043600      SET WRK-MATR-NAO-ACHADA    TO TRUE
043700      SET COPY010A-IDX           TO 1
043800
043900      PERFORM 0008A-COMPARAR-MATR
044000                VARYING WRK-IND-MATR FROM 1 BY 1
044100                UNTIL WRK-IND-MATR GREATER COPY010A-QUANT-REG
044200                   OR WRK-MATR-ACHADA
044300
044400      IF WRK-MATR-ACHADA
044500         IF WRK-VERSAO-NUM        GREATER
044600                                 COPY010A-VERSAO(COPY010A-IDX)
044700            PERFORM 0009-GRAVAR-ADESAO
044800         END-IF
044900      ELSE
045000         IF COPY010A-QUANT-REG    LESS THAN 1000
045100            ADD 1                 TO COPY010A-QUANT-REG
045200            SET COPY010A-IDX      TO COPY010A-QUANT-REG
045300            PERFORM 0009-GRAVAR-ADESAO
045400            ADD 1                 TO
045500                COPY011A-QTDE-REG(WRK-SLOT-ACHADO)
045600         ELSE
045700            ADD 1                 TO COPY010A-QTDE-REJEITADOS
045800            DISPLAY 'LER0006A - TABELA DE ADESOES CHEIA '
045900                    '(LIMITE DE 1000) - REGISTRO DESCARTADO: '
046000                    WRK-USERID-ALFA
046100         END-IF
046200      END-IF
046300     .
046400*----------------------------------------------------------------*
046500*> cobol-lint CL002 0008-end
046600 0008-END.                       EXIT.
046700*----------------------------------------------------------------*
046800*----------------------------------------------------------------*
046900*    COMPARAR O REGISTRO WRK-IND-MATR COM A CHAVE USERID+
047000*    SEGURADORA PROCURADA
047100*----------------------------------------------------------------*
047200 0008A-COMPARAR-MATR             SECTION.
047300*----------------------------------------------------------------*
047400
047500      SET COPY010A-IDX           TO WRK-IND-MATR
047600      IF COPY010A-COD-SEGURADO(COPY010A-IDX)
047700                              EQUAL WRK-USERID-ALFA
047800         AND COPY010A-SEGURADORA(COPY010A-IDX)
047900                              EQUAL WRK-SEGURADORA-ALFA
048000         SET WRK-MATR-ACHADA      TO TRUE
048100      END-IF
048200     .
048300*----------------------------------------------------------------*
048400*> cobol-lint CL002 0008a-end
048500 0008A-END.                      EXIT.
048600*----------------------------------------------------------------*
048700
048800*----------------------------------------------------------------*
048900*    GRAVAR OS DADOS DA LINHA CORRENTE NO INDICE COPY010A-IDX
049000*----------------------------------------------------------------*
049100 0009-GRAVAR-ADESAO              SECTION.
049200*----------------------------------------------------------------*
049300
049400      MOVE WRK-USERID-ALFA
049500                TO COPY010A-COD-SEGURADO(COPY010A-IDX)
049600      MOVE WRK-NOME-ALFA
049700                TO COPY010A-NOME-COMPLETO(COPY010A-IDX)
049800      MOVE WRK-PRIMEIRO-NOME
049900                TO COPY010A-PRIMEIRO-NOME(COPY010A-IDX)
050000      MOVE WRK-ULTIMO-NOME
050100                TO COPY010A-ULTIMO-NOME(COPY010A-IDX)
050200      MOVE WRK-VERSAO-NUM        TO COPY010A-VERSAO(COPY010A-IDX)
050300      MOVE WRK-SEGURADORA-ALFA
050400                TO COPY010A-SEGURADORA(COPY010A-IDX)
050500      MOVE WRK-SLOT-ACHADO
050600                TO COPY010A-SLOT-SEGUR(COPY010A-IDX)
050700      SET COPY010A-SEG-VALIDO(COPY010A-IDX) TO TRUE
050800     .
050900*----------------------------------------------------------------*
051000*> cobol-lint CL002 0009-end
051100 0009-END.                       EXIT.
051200*----------------------------------------------------------------*
