000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - CPD SEGUROS ATLANTICO
000300* DATA.......: 12/05/1985
000400* DESCRICAO..: MODULO CONDUTOR DO PARTICIONAMENTO DE ADESOES DE
000500*              SEGURADOS POR SEGURADORA (CARGA, CLASSIFICACAO,
000600*              GRAVACAO DOS ARQUIVOS DE SAIDA E RELATORIO)
000700* NOME.......: CAD0006A
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    CAD0006A.
001100 AUTHOR.        JOSE ROBERTO SILVA.
001200 INSTALLATION.  CPD SEGUROS ATLANTICO.
001300 DATE-WRITTEN.  12/05/1985.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - CPD SEGUROS ATLANTICO.
001600*----------------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* DATA     PROG  CHAMADO        DESCRICAO
002000* -------- ----  -------------  -------------------------------
002100* 12/05/85 JRS   CPD-85-061     PROGRAMA ORIGINAL. CONDUTOR DO
002200*                               RATEIO DE ADESOES POR
002300*                               SEGURADORA (SUBSTITUI CORTE
002400*                               MANUAL FEITO PELO CPD POR LOTE).
002500* 02/07/87 JRS   CPD-87-033     CALL PARA SORT006A (ANTES A
002600*                               CLASSIFICACAO ERA INLINE).
002700* 19/11/91 MCP   OS-91-0471     INCLUIDA VERIFICACAO DE ARQUIVO
002800*                               AUSENTE/VAZIO (QUANT-REG = 0
002900*                               NAO GERA ARQUIVOS DE SAIDA).
003000* 08/02/99 FHT   Y2K-98-007     REVISAO GERAL - DATAS DO
003100*                               CABECALHO JA EM 4 DIGITOS.
003200*                               CERTIFICADO AMIGAVEL AO ANO 2000.
003300* 23/09/04 ALS   OS-04-0158     LIMITE DA TABELA DE ADESOES
003400*                               AMPLIADO PARA 1000 (COPY010A).
003500* 14/06/07 ALS   OS-07-0092     INCLUIDA CHAMADA AO REL006A
003600*                               PARA O MAPA SLOT X SEGURADORA.
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASSE-NUMERICA IS '0' THRU '9'
004300     UPSI-0 ON  STATUS IS WS-UPSI0-LIGADA
004400            OFF STATUS IS WS-UPSI0-DESLIGADA.
004500*================================================================*
004600 DATA DIVISION.
004700 FILE SECTION.
004800 WORKING-STORAGE SECTION.
004900
005000 77  WS-CONTADOR-PASSOS        PIC 9(02) COMP VALUE ZERO.
005050 01  WRK-CONTADOR-PASSOS-ED.
005051     05 WRK-CONTADOR-PASSOS-N     PIC 9(002) VALUE ZEROS.
005052 01  WRK-CONTADOR-PASSOS-X REDEFINES
005053            WRK-CONTADOR-PASSOS-ED PIC X(002).
005100
005200 01  WRK-MASC-DATA.
005300     05 WRK-MASC-DATA-DIA          PIC 9(002) VALUE ZEROS.
005400     05 FILLER                     PIC X(001) VALUE '/'.
005500     05 WRK-MASC-DATA-MES          PIC 9(002) VALUE ZEROS.
005600     05 FILLER                     PIC X(001) VALUE '/'.
005700     05 WRK-MASC-DATA-ANO          PIC 9(004) VALUE ZEROS.
005800 01  WRK-MASC-DATA-X REDEFINES WRK-MASC-DATA
005900                                 PIC X(010).
006000
006100 01  WRK-FLAG-PROCESSAMENTO.
006200     05 WRK-FLAG-TEM-ADESAO        PIC X(001) VALUE 'N'.
006300        88 WRK-HA-ADESAO                  VALUE 'S'.
006400        88 WRK-NAO-HA-ADESAO              VALUE 'N'.
006500     05 FILLER                     PIC X(001) VALUE SPACES.
006550 01  WRK-FLAG-PROCESSAMENTO-X REDEFINES WRK-FLAG-PROCESSAMENTO
006560                                 PIC X(002).
006600
006700*    DEFINICAO DE DATA E HORA DO SISTEMA.
006800 COPY COD001A.
006900
007000*    TABELA DE ADESOES CARREGADAS DO ARQUIVO MESTRE (ENROLLIN).
007100 COPY COPY010A.
007200
007300*    TABELA DE SLOTS DE SEGURADORA (DE-PARA PARA O REL006A).
007400 COPY COPY011A.
007500
007600*================================================================*
007700 PROCEDURE DIVISION.
007800*================================================================*
007900
008000*----------------------------------------------------------------*
008100*    PROCESSAMENTO PRINCIPAL
008200*----------------------------------------------------------------*
008300*> cobol-lint CL002 0000-processar
008400 0000-PROCESSAR                  SECTION.
008500*----------------------------------------------------------------*
008600
008700      PERFORM 0001-OBTER-DATA
008800      PERFORM 0002-CARREGAR-ADESOES
008900      IF COPY010A-QUANT-REG        GREATER ZERO
009000         SET WRK-HA-ADESAO         TO TRUE
009100         PERFORM 0003-CLASSIFICAR-ADESOES
009200         PERFORM 0004-GRAVAR-SAIDAS
009300         PERFORM 0005-EMITIR-RELATORIO
009400      ELSE
009500         SET WRK-NAO-HA-ADESAO     TO TRUE
009600         DISPLAY 'CAD0006A - ENROLLIN AUSENTE OU SEM '
009700                 'REGISTROS - NENHUM ARQUIVO DE SEGURADORA '
009800                 'FOI GERADO NESTA EXECUCAO'
009900      END-IF
010000      PERFORM 9999-FINALIZAR
010100      .
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 0000-end
010400 0000-END.                       EXIT.
010500*----------------------------------------------------------------*
010600
010700*----------------------------------------------------------------*
010800*    OBTER DATA DO SISTEMA PARA O CABECALHO DOS RELATORIOS
010900*----------------------------------------------------------------*
011000 0001-OBTER-DATA                 SECTION.
011100*----------------------------------------------------------------*
011200
011300      ADD 1                      TO WS-CONTADOR-PASSOS
011400      CALL 'PROGDATA'            USING COD001A-REGISTRO
011500
011600      MOVE COD001A-DATA-ANO      TO WRK-MASC-DATA-ANO
011700      MOVE COD001A-DATA-MES      TO WRK-MASC-DATA-MES
011800      MOVE COD001A-DATA-DIA      TO WRK-MASC-DATA-DIA
011900     .
012000*----------------------------------------------------------------*
012100*> cobol-lint CL002 0001-end
012200 0001-END.                       EXIT.
012300*----------------------------------------------------------------*
012400
012500*----------------------------------------------------------------*
012600*    CARREGAR, VALIDAR E DEDUPLICAR ADESOES DE ENROLLIN
012700*----------------------------------------------------------------*
012800 0002-CARREGAR-ADESOES           SECTION.
012900*----------------------------------------------------------------*
013000
013100      ADD 1                      TO WS-CONTADOR-PASSOS
013200      CALL 'LER0006A'            USING COPY010A-REGISTRO
013300                                        COPY011A-REGISTRO
013400     .
013500*----------------------------------------------------------------*
013600*> cobol-lint CL002 0002-end
013700 0002-END.                       EXIT.
013800*----------------------------------------------------------------*
013900
014000*----------------------------------------------------------------*
014100*    CLASSIFICAR AS ADESOES SOBREVIVENTES (SLOT/NOME/VERSAO)
014200*----------------------------------------------------------------*
014300 0003-CLASSIFICAR-ADESOES        SECTION.
014400*----------------------------------------------------------------*
014500
014600      ADD 1                      TO WS-CONTADOR-PASSOS
014700      CALL 'SORT006A'            USING COPY010A-REGISTRO
014800     .
014900*----------------------------------------------------------------*
015000*> cobol-lint CL002 0003-end
015100 0003-END.                       EXIT.
015200*----------------------------------------------------------------*
015300
015400*----------------------------------------------------------------*
015500*    GRAVAR OS ARQUIVOS DE SAIDA - UM POR SLOT DE SEGURADORA
015600*----------------------------------------------------------------*
015700 0004-GRAVAR-SAIDAS              SECTION.
015800*----------------------------------------------------------------*
015900
016000      ADD 1                      TO WS-CONTADOR-PASSOS
016100      CALL 'GRAV006A'            USING COPY010A-REGISTRO
016200                                        COPY011A-REGISTRO
016300     .
016400*----------------------------------------------------------------*
016500*> cobol-lint CL002 0004-end
016600 0004-END.                       EXIT.
016700*----------------------------------------------------------------*
016800
016900*----------------------------------------------------------------*
017000*    EMITIR O RELATORIO DE MAPA SLOT X SEGURADORA
017100*----------------------------------------------------------------*
017200 0005-EMITIR-RELATORIO           SECTION.
017300*----------------------------------------------------------------*
017400
017500      ADD 1                      TO WS-CONTADOR-PASSOS
017600      CALL 'REL006A'             USING COD001A-REGISTRO
017700                                        COPY010A-REGISTRO
017800                                        COPY011A-REGISTRO
017900     .
018000*----------------------------------------------------------------*
018100*> cobol-lint CL002 0005-end
018200 0005-END.                       EXIT.
018300*----------------------------------------------------------------*
018400
018500*----------------------------------------------------------------*
018600*    FINALIZAR PROGRAMA
018700*----------------------------------------------------------------*
018800 9999-FINALIZAR                  SECTION.
018900*----------------------------------------------------------------*
019000
019050      MOVE WS-CONTADOR-PASSOS   TO WRK-CONTADOR-PASSOS-N
019100      DISPLAY 'CAD0006A - PARTICIONAMENTO DE ADESOES CONCLUIDO '
019200               '- PASSOS EXECUTADOS: ' WRK-CONTADOR-PASSOS-N
019300      STOP RUN
019400      .
019500*----------------------------------------------------------------*
019600*> cobol-lint CL002 9999-end
019700 9999-END.                       EXIT.
019800*----------------------------------------------------------------*
